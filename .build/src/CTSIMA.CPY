000100******************************************************************        
000200*  CTSIMA  -  MAESTRO DE INSTRUCCIONES PERMANENTES DE TRASLADO   *        
000300*             (STANDING INSTRUCTION) - LONGITUD DE REGISTRO 106  *        
000400*  USADO POR : CTPEJ001                                          *        
000500******************************************************************        
000600 01  REG-CTSIMA.                                                          
000700     02  SI-ID                     PIC 9(09).                             
000800     02  SI-NAME                   PIC X(30).                             
000900     02  SI-STATUS                 PIC 9(01).                             
001000         88  SI-STATUS-ACTIVA                 VALUE 1.                    
001100         88  SI-STATUS-INACTIVA               VALUE 2.                    
001200         88  SI-STATUS-ELIMINADA              VALUE 3.                    
001300     02  SI-FROM-ACCT-TYPE         PIC 9(01).                             
001400         88  SI-ORIGEN-PRESTAMO                VALUE 1.                   
001500         88  SI-ORIGEN-AHORRO                  VALUE 2.                   
001600     02  SI-TO-ACCT-TYPE           PIC 9(01).                             
001700         88  SI-DESTINO-PRESTAMO                VALUE 1.                  
001800         88  SI-DESTINO-AHORRO                  VALUE 2.                  
001900     02  SI-FROM-ACCT-ID           PIC 9(09).                             
002000     02  SI-TO-ACCT-ID             PIC 9(09).                             
002100     02  SI-INSTRUCTION-TYPE       PIC 9(01).                             
002200         88  SI-MONTO-FIJO                      VALUE 1.                  
002300         88  SI-MONTO-CUOTA                     VALUE 2.                  
002400     02  SI-RECURRENCE-TYPE        PIC 9(01).                             
002500         88  SI-RECURRENCIA-PERIODICA           VALUE 1.                  
002600         88  SI-RECURRENCIA-POR-CUOTA           VALUE 2.                  
002700     02  SI-RECUR-FREQUENCY        PIC 9(01).                             
002800         88  SI-FRECUENCIA-DIARIA               VALUE 1.                  
002900         88  SI-FRECUENCIA-MENSUAL              VALUE 2.                  
003000         88  SI-FRECUENCIA-ANUAL                VALUE 3.                  
003100     02  SI-RECUR-INTERVAL         PIC 9(03).                             
003200     02  SI-RECUR-ON-DAY           PIC 9(02).                             
003300     02  SI-RECUR-ON-MONTH         PIC 9(02).                             
003400     02  SI-VALID-FROM             PIC 9(08).                             
003500     02  SI-VALID-FROM-R REDEFINES SI-VALID-FROM.                         
003600         04  SI-VALID-FROM-ANIO    PIC 9(04).                             
003700         04  SI-VALID-FROM-MES     PIC 9(02).                             
003800         04  SI-VALID-FROM-DIA     PIC 9(02).                             
003900     02  SI-AMOUNT                 PIC S9(11)V99.                         
004000     02  SI-LAST-RUN-DATE          PIC 9(08).                             
004100     02  SI-LAST-RUN-DATE-R REDEFINES SI-LAST-RUN-DATE.                   
004200         04  SI-LAST-RUN-ANIO      PIC 9(04).                             
004300         04  SI-LAST-RUN-MES       PIC 9(02).                             
004400         04  SI-LAST-RUN-DIA       PIC 9(02).                             
004500     02  FILLER                    PIC X(07).                             
