000100******************************************************************        
000200* FECHA       : 03/06/1999                                      *         
000300* PROGRAMADOR : M. LOPEZ (MLOP)                                 *         
000400* APLICACION  : CARTERA - BITACORA DE AUDITORIA                 *         
000500* PROGRAMA    : CTPAL004                                        *         
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : LEE SECUENCIALMENTE LA BITACORA DE AUDITORIA DE *         
000800*             : LA CARTERA, APLICA EL ALCANCE DE JERARQUIA DEL  *         
000900*             : OPERADOR Y LOS FILTROS DE MODO/ACCION/ENTIDAD   *         
001000*             : RECIBIDOS POR TARJETA DE PARAMETROS Y EMITE EL  *         
001100*             : LISTADO EN EL ORDEN QUE CORRESPONDE AL MODO     *         
001200* ARCHIVOS    : CTAUDI=C,CTLSTP=A                                *        
001300* ACCION (ES) : R=REPORTE                                        *        
001400* INSTALADO   : DD/MM/AAAA                                      *         
001500* BPM/RATIONAL: 118044                                          *         
001600* NOMBRE      : LISTADO DE AUDITORIA DE LA CARTERA               *        
001700* DESCRIPCION : PROCESO NOCTURNO DE CARTERA                     *         
001800******************************************************************        
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.                    CTPAL004.                                 
002100 AUTHOR.                        M. LOPEZ.                                 
002200 INSTALLATION.                  CARTERA-DEPTO DE SISTEMAS.                
002300 DATE-WRITTEN.                  03/06/1999.                               
002400 DATE-COMPILED.                                                           
002500 SECURITY.                      USO INTERNO DEPARTAMENTAL.                
002600******************************************************************        
002700*                    B I T A C O R A   D E   C A M B I O S      *         
002800******************************************************************        
002900* 03/06/1999  MLOP  1409-ESCR  PROGRAMA ORIGINAL. LISTADO DE     *        
003000*                              AUDITORIA EN MODO AUDITORIA Y     *        
003100*                              MODO ELABORADOR/REVISOR          *         
003200* 17/11/1999  MLOP  1409-ESCR  SE CORRIGE EL ORDEN DEL LISTADO   *        
003300*                              EN MODO AUDITORIA: DEBE SER       *        
003400*                              DESCENDENTE POR NUMERO DE         *        
003500*                              AUDITORIA                         *        
003600* 22/02/2000  RORT  1433-Y2K   REVISION Y2K: FECHAS DE           *        
003700*                              ELABORACION Y REVISION DE 8       *        
003800*                              DIGITOS AAAAMMDD                  *        
003900* 09/03/2000  RORT  1433-Y2K   CIERRE DE REVISION Y2K. PRUEBAS   *        
004000*                              CON FECHAS 1999/2000 SATISFACT.  *         
004100* 30/08/2002  JCAS  1501-ESCR  SE AGREGA FILTRO DE ACCION Y      *        
004200*                              ENTIDAD PARA EL MODO AUDITORIA    *        
004300* 14/05/2005  JCAS  1557-ESCR  SE AGREGA TEXTO DE RESULTADO DEL  *        
004400*                              COMANDO EN EL LISTADO             *        
004500******************************************************************        
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200******************************************************************        
005300*              A R C H I V O S   D E   E N T R A D A                      
005400******************************************************************        
005500     SELECT CTAUDI  ASSIGN   TO CTAUDI                                    
005600            ORGANIZATION     IS SEQUENTIAL                                
005700            ACCESS MODE      IS SEQUENTIAL                                
005800            FILE STATUS      IS FS-CTAUDI                                 
005900                                FSE-CTAUDI.                               
006000******************************************************************        
006100*              A R C H I V O S   D E   S A L I D A                        
006200******************************************************************        
006300     SELECT CTLSTP  ASSIGN   TO CTLSTP                                    
006400            ORGANIZATION     IS SEQUENTIAL                                
006500            ACCESS MODE      IS SEQUENTIAL                                
006600            FILE STATUS      IS FS-CTLSTP                                 
006700                                FSE-CTLSTP.                               
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*1 -->BITACORA DE AUDITORIA DE LA CARTERA                                 
007200 FD CTAUDI.                                                               
007300     COPY CTAUDI.                                                         
007400                                                                          
007500*2 -->LISTADO DE AUDITORIA EMITIDO                                        
007600 FD CTLSTP.                                                               
007700     COPY CTLSTP.                                                         
007800                                                                          
007900 WORKING-STORAGE SECTION.                                                 
008000******************************************************************        
008100*               C A M P O S    D E    T R A B A J O              *        
008200******************************************************************        
008300 01 WKS-CAMPOS-DE-TRABAJO.                                                
008400    02 WKS-PROGRAMA               PIC X(08)         VALUE                 
008500                                                     "CTPAL004".          
008600    02 WKS-FIN-CTAUDI             PIC 9(01)         VALUE ZEROS.          
008700       88 WKS-END-CTAUDI                             VALUE 1.             
008800    02 WKS-TAB-LONG                PIC 9(04) COMP    VALUE ZEROS.         
008900    02 WKS-AUDITORIAS-LEIDAS      PIC 9(07) COMP    VALUE ZEROS.          
009000    02 WKS-AUDITORIAS-SELECC      PIC 9(07) COMP    VALUE ZEROS.          
009100    02 FILLER                     PIC X(04)         VALUE SPACES.         
009200                                                                          
009300******************************************************************        
009400*           T A R J E T A   D E   P A R A M E T R O S            *        
009500******************************************************************        
009600 01 WKS-TARJETA-PARAMETROS.                                               
009700    02 WKS-PARM-ENTRADA           PIC X(99)         VALUE SPACES.         
009800    02 WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.                     
009900       03 WKS-PE-FECHA               PIC 9(08).                           
010000       03 WKS-PE-JERARQUIA-OPERADOR  PIC X(50).                           
010100       03 WKS-PE-MODO                PIC X(01).                           
010200          88 WKS-MODO-AUDITORIA                  VALUE 'A'.               
010300          88 WKS-MODO-ELAB-REVISOR                VALUE 'M'.              
010400       03 WKS-PE-ACCION              PIC X(20).                           
010500       03 WKS-PE-ENTIDAD             PIC X(20).                           
010600    02 FILLER                     PIC X(04)         VALUE SPACES.         
010700                                                                          
010800******************************************************************        
010900*        A R E A   D E   T R A B A J O   D E   F E C H A         *        
011000******************************************************************        
011100 01 WKS-FECHA-TRABAJO.                                                    
011200    02 WKS-FECHA-PROCESO          PIC 9(08)         VALUE ZEROS.          
011300    02 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                   
011400       03 WKS-FP-ANIO                PIC 9(04).                           
011500       03 WKS-FP-MES                 PIC 9(02).                           
011600       03 WKS-FP-DIA                 PIC 9(02).                           
011700* VISTA DE SIGLO (REVISION Y2K) PARA VALIDAR EL ANIO RECIBIDO             
011800    02 WKS-FECHA-PROCESO-SIGLO REDEFINES WKS-FECHA-PROCESO.               
011900       03 WKS-FPS-SIGLO              PIC 9(02).                           
012000       03 WKS-FPS-ANIO-CORTO         PIC 9(02).                           
012100       03 WKS-FPS-MES                PIC 9(02).                           
012200       03 WKS-FPS-DIA                PIC 9(02).                           
012300    02 FILLER                     PIC X(04)         VALUE SPACES.         
012400                                                                          
012500******************************************************************        
012600*         A R E A   D E   E V A L U A C I O N   D E   F I L T    *        
012700******************************************************************        
012800 01 WKS-EVALUACION-FILTROS.                                               
012900    02 WKS-CAMPO-GENERICO         PIC X(50)         VALUE SPACES.         
013000    02 WKS-LONGITUD-GENERICO      PIC 9(02) COMP    VALUE ZEROS.          
013100    02 WKS-LON-JERARQUIA          PIC 9(02) COMP    VALUE ZEROS.          
013200    02 WKS-CUMPLE-ALCANCE         PIC 9(01)         VALUE ZEROS.          
013300       88 ALCANCE-CUMPLE                     VALUE 1.                     
013400    02 WKS-CUMPLE-MODO            PIC 9(01)         VALUE ZEROS.          
013500       88 MODO-CUMPLE                        VALUE 1.                     
013600    02 WKS-CUMPLE-ACCION          PIC 9(01)         VALUE ZEROS.          
013700       88 ACCION-CUMPLE                      VALUE 1.                     
013800    02 WKS-CUMPLE-ENTIDAD         PIC 9(01)         VALUE ZEROS.          
013900       88 ENTIDAD-CUMPLE                     VALUE 1.                     
014000    02 FILLER                     PIC X(04)         VALUE SPACES.         
014100                                                                          
014200******************************************************************        
014300*        T A B L A   E N   M E M O R I A   D E   A U D I T      *         
014400******************************************************************        
014500 01 WKS-TABLA-AUDITORIA.                                                  
014600    02 WKS-T-AUDITORIA  OCCURS  1 TO 9999                                 
014700                          DEPENDING ON  WKS-TAB-LONG                      
014800                          INDEXED   BY  WKS-I, WKS-J.                     
014900       03 WKS-T-AU-ID            PIC 9(09).                               
015000       03 WKS-T-AU-ACCION        PIC X(20).                               
015100       03 WKS-T-AU-ENTIDAD       PIC X(20).                               
015200       03 WKS-T-AU-RECURSO       PIC 9(09).                               
015300       03 WKS-T-AU-ELABORADOR    PIC X(20).                               
015400       03 WKS-T-AU-FECHA-ELAB    PIC 9(08).                               
015500       03 WKS-T-AU-REVISOR       PIC X(20).                               
015600       03 WKS-T-AU-FECHA-REV     PIC 9(08).                               
015700       03 WKS-T-AU-RESULTADO     PIC 9(02).                               
015800       03 FILLER                 PIC X(04).                               
015900                                                                          
016000******************************************************************        
016100*            L I N E A S   D E L   L I S T A D O                 *        
016200******************************************************************        
016300 01 WKS-LINEA-ENCABEZADO.                                                 
016400    02 FILLER               PIC X(25) VALUE                               
016500       "LISTADO DE AUDITORIA    ".                                        
016600    02 WKS-LE-FECHA         PIC 9(08).                                    
016700    02 FILLER               PIC X(99) VALUE SPACES.                       
016800                                                                          
016900 01 WKS-LINEA-AUDITORIA.                                                  
017000    02 WKS-LA-ID            PIC Z(8)9.                                    
017100    02 FILLER               PIC X(01) VALUE SPACES.                       
017200    02 WKS-LA-ACCION        PIC X(14).                                    
017300    02 FILLER               PIC X(01) VALUE SPACES.                       
017400    02 WKS-LA-ENTIDAD       PIC X(15).                                    
017500    02 FILLER               PIC X(01) VALUE SPACES.                       
017600    02 WKS-LA-RECURSO       PIC Z(8)9.                                    
017700    02 FILLER               PIC X(01) VALUE SPACES.                       
017800    02 WKS-LA-ELABORADOR    PIC X(15).                                    
017900    02 FILLER               PIC X(01) VALUE SPACES.                       
018000    02 WKS-LA-FECHA-ELAB    PIC 9(08).                                    
018100    02 FILLER               PIC X(01) VALUE SPACES.                       
018200    02 WKS-LA-REVISOR       PIC X(15).                                    
018300    02 FILLER               PIC X(01) VALUE SPACES.                       
018400    02 WKS-LA-FECHA-REV     PIC 9(08).                                    
018500    02 FILLER               PIC X(01) VALUE SPACES.                       
018600    02 WKS-LA-RESULTADO     PIC X(31).                                    
018700                                                                          
018800 01 WKS-LINEA-TRAILER.                                                    
018900    02 FILLER               PIC X(18) VALUE                               
019000       "RECORDS SELECTED: ".                                              
019100    02 WKS-LT-SELECCIONADOS PIC Z(6)9.                                    
019200    02 FILLER               PIC X(107) VALUE SPACES.                      
019300                                                                          
019400*                VARIABLES DE FILE STATUS NORMAL                 *        
019500 01 FS-CTAUDI                     PIC 9(02)         VALUE ZEROS.          
019600 01 FS-CTLSTP                     PIC 9(02)         VALUE ZEROS.          
019700 01 FS-CICLO                      PIC 9(02)         VALUE ZEROS.          
019800*                VARIABLES DE FILE STATUS EXTENDED               *        
019900 01 FSE-CTAUDI.                                                           
020000    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
020100    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
020200    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
020300    02 FILLER                    PIC X(02)          VALUE SPACES.         
020400 01 FSE-CTLSTP.                                                           
020500    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
020600    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
020700    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
020800    02 FILLER                    PIC X(02)          VALUE SPACES.         
020900                                                                          
021000* Variables de Rutina para control de File Status Extendido               
021100 01 PROGRAMA                      PIC X(08)         VALUE SPACES.         
021200 01 ARCHIVO                       PIC X(08)         VALUE SPACES.         
021300 01 ACCION                        PIC X(10)         VALUE SPACES.         
021400 01 LLAVE                         PIC X(32)         VALUE SPACES.         
021500******************************************************************        
021600 PROCEDURE DIVISION.                                                      
021700 000-MAIN SECTION.                                                        
021800     PERFORM APERTURA-ARCHIVOS                                            
021900     PERFORM IMPRIME-ENCABEZADO                                           
022000     PERFORM CARGA-TABLA-AUDITORIA UNTIL WKS-END-CTAUDI                   
022100     PERFORM IMPRIME-LISTADO                                              
022200     PERFORM IMPRIME-TRAILER                                              
022300     PERFORM ESTADISTICAS                                                 
022400     PERFORM CIERRA-ARCHIVOS                                              
022500     STOP RUN.                                                            
022600 000-MAIN-E. EXIT.                                                        
022700                                                                          
022800* SE LEE LA TARJETA DE PARAMETROS Y SE ABREN LOS ARCHIVOS                 
022900 APERTURA-ARCHIVOS SECTION.                                               
023000     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
023100     MOVE WKS-PE-FECHA     TO WKS-FECHA-PROCESO                           
023200     MOVE 'CTPAL004'       TO PROGRAMA                                    
023300                                                                          
023400     IF WKS-FPS-SIGLO NOT = 19 AND WKS-FPS-SIGLO NOT = 20                 
023500        DISPLAY "*** ADVERTENCIA: SIGLO DE FECHA INUSUAL: "               
023600                 WKS-FECHA-PROCESO                                        
023700     END-IF                                                               
023800                                                                          
023900     OPEN INPUT  CTAUDI                                                   
024000          OUTPUT CTLSTP                                                   
024100                                                                          
024200     IF FS-CTLSTP NOT = 0                                                 
024300        DISPLAY "***********************************************"         
024400        DISPLAY "*   ERROR AL ABRIR ARCHIVO DE LISTADO          *"        
024500        DISPLAY "***********************************************"         
024600        DISPLAY "* FILE STATUS DEL ARCHIVO CTLSTP : " FS-CTLSTP           
024700        MOVE  91        TO RETURN-CODE                                    
024800        PERFORM CIERRA-ARCHIVOS                                           
024900        STOP RUN                                                          
025000     END-IF                                                               
025100                                                                          
025200     MOVE ZEROS    TO FS-CICLO                                            
025300     MOVE 'OPEN'   TO ACCION                                              
025400     MOVE SPACES   TO LLAVE                                               
025500                                                                          
025600     PERFORM FILE-STATUS-EXTENDED                                         
025700         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2                  
025800                                                                          
025900     MOVE ZEROS TO FS-CICLO.                                              
026000 APERTURA-ARCHIVOS-E. EXIT.                                               
026100                                                                          
026200******************************************************************        
026300*           E N C A B E Z A D O   D E L   L I S T A D O          *        
026400******************************************************************        
026500 IMPRIME-ENCABEZADO SECTION.                                              
026600     MOVE WKS-FECHA-PROCESO    TO WKS-LE-FECHA                            
026700     MOVE WKS-LINEA-ENCABEZADO TO CTLSTP-TEXTO                            
026800     MOVE ' '                  TO CTLSTP-CC                               
026900     WRITE CTLSTP-LINEA.                                                  
027000 IMPRIME-ENCABEZADO-E. EXIT.                                              
027100                                                                          
027200******************************************************************        
027300*   L E E   Y   A L M A C E N A   C A D A   A U D I T O R I A    *        
027400******************************************************************        
027500 CARGA-TABLA-AUDITORIA SECTION.                                           
027600     READ CTAUDI                                                          
027700          AT END                                                          
027800             MOVE 1 TO WKS-FIN-CTAUDI                                     
027900          NOT AT END                                                      
028000             ADD 1 TO WKS-AUDITORIAS-LEIDAS                               
028100             PERFORM EVALUA-FILTROS-AUDITORIA                             
028200             IF WKS-CUMPLE-ALCANCE = 1 AND                                
028300                WKS-CUMPLE-MODO    = 1 AND                                
028400                WKS-CUMPLE-ACCION  = 1 AND                                
028500                WKS-CUMPLE-ENTIDAD = 1                                    
028600                ADD 1 TO WKS-TAB-LONG                                     
028700                PERFORM ALMACENA-AUDITORIA                                
028800                ADD 1 TO WKS-AUDITORIAS-SELECC                            
028900             END-IF                                                       
029000     END-READ                                                             
029100                                                                          
029200     IF FS-CTAUDI NOT = 0 AND FS-CTAUDI NOT = 10                          
029300        MOVE 1          TO FS-CICLO                                       
029400        MOVE 'READ'     TO ACCION                                         
029500        MOVE SPACES     TO LLAVE                                          
029600        MOVE 91         TO RETURN-CODE                                    
029700        PERFORM FILE-STATUS-EXTENDED                                      
029800        PERFORM CIERRA-ARCHIVOS                                           
029900        STOP RUN                                                          
030000     END-IF.                                                              
030100 CARGA-TABLA-AUDITORIA-E. EXIT.                                           
030200                                                                          
030300******************************************************************        
030400*   A P L I C A   C A D A   U N O   D E   L O S   F I L T R O S  *        
030500******************************************************************        
030600 EVALUA-FILTROS-AUDITORIA SECTION.                                        
030700     PERFORM EVALUA-ALCANCE-JERARQUIA                                     
030800     PERFORM EVALUA-MODO                                                  
030900     PERFORM EVALUA-FILTRO-ACCION                                         
031000     PERFORM EVALUA-FILTRO-ENTIDAD.                                       
031100 EVALUA-FILTROS-AUDITORIA-E. EXIT.                                        
031200                                                                          
031300* ALCANCE: SI LA JERARQUIA DEL OPERADOR ES LA CASA MATRIZ ('.')           
031400* CALIFICA TODO, DE LO CONTRARIO DEBE EMPEZAR CON ESA JERARQUIA           
031500 EVALUA-ALCANCE-JERARQUIA SECTION.                                        
031600     IF WKS-PE-JERARQUIA-OPERADOR = '.'                                   
031700        MOVE 1 TO WKS-CUMPLE-ALCANCE                                      
031800     ELSE                                                                 
031900        MOVE WKS-PE-JERARQUIA-OPERADOR TO WKS-CAMPO-GENERICO              
032000        PERFORM CALCULA-LONGITUD-GENERICO                                 
032100        MOVE WKS-LONGITUD-GENERICO     TO WKS-LON-JERARQUIA               
032200        IF WKS-LON-JERARQUIA = 0                                          
032300           MOVE 1 TO WKS-CUMPLE-ALCANCE                                   
032400        ELSE                                                              
032500           IF AU-OFFICE-HIER(1:WKS-LON-JERARQUIA) =                       
032600              WKS-PE-JERARQUIA-OPERADOR(1:WKS-LON-JERARQUIA)              
032700              MOVE 1 TO WKS-CUMPLE-ALCANCE                                
032800           ELSE                                                           
032900              MOVE 0 TO WKS-CUMPLE-ALCANCE                                
033000           END-IF                                                         
033100        END-IF                                                            
033200     END-IF.                                                              
033300 EVALUA-ALCANCE-JERARQUIA-E. EXIT.                                        
033400                                                                          
033500* MODO ELABORADOR/REVISOR: SOLO CALIFICAN LAS AUDITORIAS POR              
033600* APROBAR; MODO AUDITORIA: CALIFICAN TODAS (SUJETAS A LOS DEMAS           
033700* FILTROS)                                                                
033800 EVALUA-MODO SECTION.                                                     
033900     IF WKS-MODO-ELAB-REVISOR                                             
034000        IF AU-RESULT-ENUM = 2                                             
034100           MOVE 1 TO WKS-CUMPLE-MODO                                      
034200        ELSE                                                              
034300           MOVE 0 TO WKS-CUMPLE-MODO                                      
034400        END-IF                                                            
034500     ELSE                                                                 
034600        MOVE 1 TO WKS-CUMPLE-MODO                                         
034700     END-IF.                                                              
034800 EVALUA-MODO-E. EXIT.                                                     
034900                                                                          
035000* FILTRO DE ACCION: SOLO SE APLICA EN MODO AUDITORIA Y SI VIENE           
035100* DISTINTO DE BLANCO                                                      
035200 EVALUA-FILTRO-ACCION SECTION.                                            
035300     IF WKS-MODO-ELAB-REVISOR                                             
035400        MOVE 1 TO WKS-CUMPLE-ACCION                                       
035500     ELSE                                                                 
035600        IF WKS-PE-ACCION = SPACES                                         
035700           MOVE 1 TO WKS-CUMPLE-ACCION                                    
035800        ELSE                                                              
035900           IF AU-ACTION-NAME = WKS-PE-ACCION                              
036000              MOVE 1 TO WKS-CUMPLE-ACCION                                 
036100           ELSE                                                           
036200              MOVE 0 TO WKS-CUMPLE-ACCION                                 
036300           END-IF                                                         
036400        END-IF                                                            
036500     END-IF.                                                              
036600 EVALUA-FILTRO-ACCION-E. EXIT.                                            
036700                                                                          
036800* FILTRO DE ENTIDAD: SOLO SE APLICA EN MODO AUDITORIA Y SI VIENE          
036900* DISTINTO DE BLANCO                                                      
037000 EVALUA-FILTRO-ENTIDAD SECTION.                                           
037100     IF WKS-MODO-ELAB-REVISOR                                             
037200        MOVE 1 TO WKS-CUMPLE-ENTIDAD                                      
037300     ELSE                                                                 
037400        IF WKS-PE-ENTIDAD = SPACES                                        
037500           MOVE 1 TO WKS-CUMPLE-ENTIDAD                                   
037600        ELSE                                                              
037700           IF AU-ENTITY-NAME = WKS-PE-ENTIDAD                             
037800              MOVE 1 TO WKS-CUMPLE-ENTIDAD                                
037900           ELSE                                                           
038000              MOVE 0 TO WKS-CUMPLE-ENTIDAD                                
038100           END-IF                                                         
038200        END-IF                                                            
038300     END-IF.                                                              
038400 EVALUA-FILTRO-ENTIDAD-E. EXIT.                                           
038500                                                                          
038600* OBTIENE LA LONGITUD SIN BLANCOS A LA DERECHA DE                         
038700* WKS-CAMPO-GENERICO (CERO SI VIENE TODO EN BLANCO)                       
038800 CALCULA-LONGITUD-GENERICO SECTION.                                       
038900     MOVE 50 TO WKS-LONGITUD-GENERICO                                     
039000     PERFORM RECORRE-LONGITUD-GENERICO                                    
039100         VARYING WKS-LONGITUD-GENERICO FROM 50 BY -1                      
039200         UNTIL WKS-LONGITUD-GENERICO = 0 OR                               
039300           WKS-CAMPO-GENERICO(WKS-LONGITUD-GENERICO:1) NOT =              
039400           SPACE.                                                         
039500 CALCULA-LONGITUD-GENERICO-E. EXIT.                                       
039600                                                                          
039700 RECORRE-LONGITUD-GENERICO SECTION.                                       
039800     CONTINUE.                                                            
039900 RECORRE-LONGITUD-GENERICO-E. EXIT.                                       
040000                                                                          
040100******************************************************************        
040200*    G U A R D A   L A   A U D I T O R I A   E N   L A   T A B   *        
040300******************************************************************        
040400 ALMACENA-AUDITORIA SECTION.                                              
040500     MOVE AU-ID              TO WKS-T-AU-ID(WKS-TAB-LONG)                 
040600     MOVE AU-ACTION-NAME     TO WKS-T-AU-ACCION(WKS-TAB-LONG)             
040700     MOVE AU-ENTITY-NAME     TO WKS-T-AU-ENTIDAD(WKS-TAB-LONG)            
040800     MOVE AU-RESOURCE-ID     TO WKS-T-AU-RECURSO(WKS-TAB-LONG)            
040900     MOVE AU-MAKER-NAME      TO WKS-T-AU-ELABORADOR(WKS-TAB-LONG)         
041000     MOVE AU-MADE-ON-DATE    TO WKS-T-AU-FECHA-ELAB(WKS-TAB-LONG)         
041100     MOVE AU-CHECKER-NAME    TO WKS-T-AU-REVISOR(WKS-TAB-LONG)            
041200     MOVE AU-CHECKED-ON-DATE TO WKS-T-AU-FECHA-REV(WKS-TAB-LONG)          
041300     MOVE AU-RESULT-ENUM     TO WKS-T-AU-RESULTADO(WKS-TAB-LONG).         
041400 ALMACENA-AUDITORIA-E. EXIT.                                              
041500                                                                          
041600******************************************************************        
041700* EMITE EL LISTADO EN EL ORDEN QUE CORRESPONDE AL MODO: MODO     *        
041800* AUDITORIA ES DESCENDENTE POR NUMERO DE AUDITORIA, MODO         *        
041900* ELABORADOR/REVISOR ES ASCENDENTE                               *        
042000******************************************************************        
042100 IMPRIME-LISTADO SECTION.                                                 
042200     IF WKS-MODO-AUDITORIA                                                
042300        PERFORM IMPRIME-LINEA-AUDITORIA                                   
042400            VARYING WKS-I FROM WKS-TAB-LONG BY -1 UNTIL WKS-I = 0         
042500     ELSE                                                                 
042600        PERFORM IMPRIME-LINEA-AUDITORIA                                   
042700            VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TAB-LONG          
042800     END-IF.                                                              
042900 IMPRIME-LISTADO-E. EXIT.                                                 
043000                                                                          
043100 IMPRIME-LINEA-AUDITORIA SECTION.                                         
043200     MOVE WKS-T-AU-ID(WKS-I)          TO WKS-LA-ID                        
043300     MOVE WKS-T-AU-ACCION(WKS-I)      TO WKS-LA-ACCION                    
043400     MOVE WKS-T-AU-ENTIDAD(WKS-I)     TO WKS-LA-ENTIDAD                   
043500     MOVE WKS-T-AU-RECURSO(WKS-I)     TO WKS-LA-RECURSO                   
043600     MOVE WKS-T-AU-ELABORADOR(WKS-I)  TO WKS-LA-ELABORADOR                
043700     MOVE WKS-T-AU-FECHA-ELAB(WKS-I)  TO WKS-LA-FECHA-ELAB                
043800     MOVE WKS-T-AU-REVISOR(WKS-I)     TO WKS-LA-REVISOR                   
043900     MOVE WKS-T-AU-FECHA-REV(WKS-I)   TO WKS-LA-FECHA-REV                 
044000     PERFORM RESUELVE-TEXTO-RESULTADO                                     
044100     MOVE WKS-LINEA-AUDITORIA          TO CTLSTP-TEXTO                    
044200     MOVE ' '                          TO CTLSTP-CC                       
044300     WRITE CTLSTP-LINEA.                                                  
044400 IMPRIME-LINEA-AUDITORIA-E. EXIT.                                         
044500                                                                          
044600* TEXTO DEL RESULTADO DEL COMANDO SEGUN EL ENUM DE LA AUDITORIA           
044700 RESUELVE-TEXTO-RESULTADO SECTION.                                        
044800     EVALUATE WKS-T-AU-RESULTADO(WKS-I)                                   
044900        WHEN 1                                                            
045000           MOVE "commandProcessed"               TO                       
045100                WKS-LA-RESULTADO                                          
045200        WHEN 2                                                            
045300           MOVE "commandAwaitingCheckerApproval"  TO                      
045400                WKS-LA-RESULTADO                                          
045500        WHEN 3                                                            
045600           MOVE "commandRejected"                 TO                      
045700                WKS-LA-RESULTADO                                          
045800        WHEN OTHER                                                        
045900           MOVE "commandUnknown"                  TO                      
046000                WKS-LA-RESULTADO                                          
046100     END-EVALUATE.                                                        
046200 RESUELVE-TEXTO-RESULTADO-E. EXIT.                                        
046300                                                                          
046400******************************************************************        
046500*          I M P R I M E   E L   T R A I L E R   D E L   C O N   *        
046600******************************************************************        
046700 IMPRIME-TRAILER SECTION.                                                 
046800     MOVE WKS-AUDITORIAS-SELECC   TO WKS-LT-SELECCIONADOS                 
046900     MOVE WKS-LINEA-TRAILER       TO CTLSTP-TEXTO                         
047000     MOVE ' '                     TO CTLSTP-CC                            
047100     WRITE CTLSTP-LINEA.                                                  
047200 IMPRIME-TRAILER-E. EXIT.                                                 
047300                                                                          
047400 FILE-STATUS-EXTENDED SECTION.                                            
047500     EVALUATE FS-CICLO                                                    
047600        WHEN 1                                                            
047700            IF FS-CTAUDI NOT EQUAL 0                                      
047800               MOVE 'CTAUDI'   TO ARCHIVO                                 
047900               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
048000                                     LLAVE, FS-CTAUDI, FSE-CTAUDI         
048100               MOVE  91        TO RETURN-CODE                             
048200               PERFORM CIERRA-ARCHIVOS                                    
048300               STOP RUN                                                   
048400            END-IF                                                        
048500        WHEN OTHER                                                        
048600            IF FS-CTLSTP NOT EQUAL 0                                      
048700               MOVE 'CTLSTP'   TO ARCHIVO                                 
048800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
048900                                     LLAVE, FS-CTLSTP, FSE-CTLSTP         
049000               MOVE  91        TO RETURN-CODE                             
049100               PERFORM CIERRA-ARCHIVOS                                    
049200               STOP RUN                                                   
049300            END-IF                                                        
049400     END-EVALUATE.                                                        
049500 FILE-STATUS-EXTENDED-E. EXIT.                                            
049600                                                                          
049700 ESTADISTICAS SECTION.                                                    
049800     DISPLAY                                                              
049900     "**********************************************************"         
050000     DISPLAY                                                              
050100     "*     E S T A D I S T I C A S   D E L   P R O C E S O     *"        
050200     DISPLAY                                                              
050300     "**********************************************************"         
050400     DISPLAY "AUDITORIAS LEIDAS         : " WKS-AUDITORIAS-LEIDAS         
050500     DISPLAY "AUDITORIAS SELECCIONADAS  : "                               
050600              WKS-AUDITORIAS-SELECC                                       
050700     DISPLAY                                                              
050800     "**********************************************************".        
050900 ESTADISTICAS-E. EXIT.                                                    
051000                                                                          
051100 CIERRA-ARCHIVOS SECTION.                                                 
051200     CLOSE CTAUDI, CTLSTP.                                                
051300 CIERRA-ARCHIVOS-E. EXIT.                                                 
