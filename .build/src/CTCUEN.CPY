000100******************************************************************        
000200*  CTCUEN  -  MAESTRO DE CUENTAS (PRESTAMO / AHORRO) CONSULTADAS *        
000300*              Y ACTUALIZADAS POR EL EJECUTOR DE INSTRUCCIONES   *        
000400*              LONGITUD DE REGISTRO 54                          *         
000500*  USADO POR : CTPEJ001                                          *        
000600******************************************************************        
000700 01  REG-CTCUEN.                                                          
000800     02  AC-ACCT-ID                PIC 9(09).                             
000900     02  AC-ACCT-TYPE              PIC 9(01).                             
001000         88  AC-TIPO-PRESTAMO                  VALUE 1.                   
001100         88  AC-TIPO-AHORRO                    VALUE 2.                   
001200     02  AC-BALANCE                PIC S9(11)V99.                         
001300     02  AC-DUE-AMOUNT             PIC S9(11)V99.                         
001400     02  AC-DUE-DATE               PIC 9(08).                             
001500     02  AC-DUE-DATE-R REDEFINES AC-DUE-DATE.                             
001600         04  AC-DUE-DATE-ANIO      PIC 9(04).                             
001700         04  AC-DUE-DATE-MES       PIC 9(02).                             
001800         04  AC-DUE-DATE-DIA       PIC 9(02).                             
001900     02  FILLER                    PIC X(10).                             
