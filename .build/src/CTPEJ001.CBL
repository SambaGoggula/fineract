000100******************************************************************        
000200* FECHA       : 14/03/1992                                      *         
000300* PROGRAMADOR : J. CASTELLANOS (JCAS)                           *         
000400* APLICACION  : CARTERA - INSTRUCCIONES PERMANENTES             *         
000500* PROGRAMA    : CTPEJ001                                        *         
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : EJECUTA LAS INSTRUCCIONES PERMANENTES DE        *         
000800*             : TRASLADO ACTIVAS, DETERMINA SI CADA UNA VENCE   *         
000900*             : EN LA FECHA DE PROCESO, RESUELVE EL MONTO A     *         
001000*             : TRASLADAR, EJECUTA EL TRASLADO ENTRE CUENTAS Y  *         
001100*             : GRABA EL HISTORICO DE CADA INTENTO               *        
001200* ARCHIVOS    : CTSIMA=C/R,CTCUEN=C/A,CTHITR=A                  *         
001300* ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR              *        
001400* INSTALADO   : DD/MM/AAAA                                      *         
001500* BPM/RATIONAL: 114477                                          *         
001600* NOMBRE      : EJECUTOR DE INSTRUCCIONES PERMANENTES           *         
001700* DESCRIPCION : PROCESO NOCTURNO DE CARTERA                     *         
001800******************************************************************        
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.                    CTPEJ001.                                 
002100 AUTHOR.                        J. CASTELLANOS.                           
002200 INSTALLATION.                  CARTERA-DEPTO DE SISTEMAS.                
002300 DATE-WRITTEN.                  14/03/1992.                               
002400 DATE-COMPILED.                                                           
002500 SECURITY.                      USO INTERNO DEPARTAMENTAL.                
002600******************************************************************        
002700*                    B I T A C O R A   D E   C A M B I O S       *        
002800******************************************************************        
002900* 14/03/1992  JCAS  0998-ESCR  PROGRAMA ORIGINAL.  EJECUCION DE  *        
003000*                              INSTRUCCIONES PERMANENTES DE     *         
003100*                              TRASLADO ENTRE CUENTAS            *        
003200* 02/09/1992  JCAS  1042-ESCR  SE AGREGA RECURRENCIA POR CUOTA   *        
003300*                              (MONTO SEGUN VENCIMIENTO DE       *        
003400*                              PRESTAMO DESTINO)                 *        
003500* 19/01/1993  MLOP  1099-ESCR  CORRIGE CLAMPEO DE DIA EN         *        
003600*                              RECURRENCIA MENSUAL A FIN DE MES *         
003700* 23/11/1994  JCAS  1201-ESCR  SE AGREGA VALIDACION DE SALDO     *        
003800*                              INSUFICIENTE ANTES DE TRASLADAR  *         
003900* 07/05/1996  RORT  1355-ESCR  SE AGREGA ACUMULADO DE MONTO      *        
004000*                              TOTAL TRASLADADO EN ESTADISTICAS *         
004100* 11/08/1998  MLOP  1402-Y2K   REVISION Y2K: FECHAS DE 8 DIGITOS *        
004200*                              AAAAMMDD YA EN USO, SIN CAMBIO DE *        
004300*                              FORMATO. SE VALIDA SIGLO EN       *        
004400*                              COMPARACIONES DE FECHA            *        
004500* 04/02/1999  MLOP  1402-Y2K   CIERRE DE REVISION Y2K. PRUEBAS   *        
004600*                              CON FECHAS 1999/2000 SATISFACT.  *         
004700* 16/06/2001  RORT  1488-ESCR  SE AGREGA RUTINA DE CALCULO       *        
004800*                              JULIANO PARA FRECUENCIA DIARIA   *         
004900* 29/10/2003  JCAS  1560-ESCR  SE AGREGA REGRABADO DE SALDOS DE  *        
005000*                              CUENTA AL FINALIZAR EL PROCESO   *         
005100* 12/04/2006  RORT  1601-ESCR  SE AGREGA CONTEO DE FALLIDAS EN   *        
005200*                              EL INFORME DE ESTADISTICAS       *         
005300******************************************************************        
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000******************************************************************        
006100*              A R C H I V O S   D E   E N T R A D A                      
006200******************************************************************        
006300     SELECT CTSIMA  ASSIGN   TO CTSIMA                                    
006400            ORGANIZATION     IS SEQUENTIAL                                
006500            ACCESS MODE      IS SEQUENTIAL                                
006600            FILE STATUS      IS FS-CTSIMA                                 
006700                                FSE-CTSIMA.                               
006800     SELECT CTCUEN  ASSIGN   TO CTCUEN                                    
006900            ORGANIZATION     IS SEQUENTIAL                                
007000            ACCESS MODE      IS SEQUENTIAL                                
007100            FILE STATUS      IS FS-CTCUEN                                 
007200                                FSE-CTCUEN.                               
007300******************************************************************        
007400*              A R C H I V O S   D E   S A L I D A                        
007500******************************************************************        
007600     SELECT CTHITR  ASSIGN   TO CTHITR                                    
007700            ORGANIZATION     IS SEQUENTIAL                                
007800            ACCESS MODE      IS SEQUENTIAL                                
007900            FILE STATUS      IS FS-CTHITR                                 
008000                                FSE-CTHITR.                               
008100                                                                          
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400*1 -->MAESTRO DE INSTRUCCIONES PERMANENTES DE TRASLADO                    
008500 FD CTSIMA.                                                               
008600     COPY CTSIMA.                                                         
008700                                                                          
008800*2 -->MAESTRO DE CUENTAS CONSULTADO Y ACTUALIZADO                         
008900 FD CTCUEN.                                                               
009000     COPY CTCUEN.                                                         
009100                                                                          
009200*3 -->HISTORICO DE TRASLADOS EJECUTADOS                                   
009300 FD CTHITR.                                                               
009400     COPY CTHITR.                                                         
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700******************************************************************        
009800*               C A M P O S    D E    T R A B A J O              *        
009900******************************************************************        
010000 01 WKS-CAMPOS-DE-TRABAJO.                                                
010100    02 WKS-PROGRAMA               PIC X(08)         VALUE                 
010200                                                     "CTPEJ001".          
010300    02 WKS-TAB-LONG               PIC 9(04) COMP    VALUE ZEROS.          
010400*   FLAGS FIN DE ARCHIVO                                                  
010500    02 WKS-FIN-CTCUEN             PIC 9(01)         VALUE ZEROS.          
010600       88 WKS-END-CTCUEN                             VALUE 1.             
010700    02 WKS-FIN-CTSIMA             PIC 9(01)         VALUE ZEROS.          
010800       88 WKS-END-CTSIMA                             VALUE 1.             
010900    02 WKS-TRASLADO-OK            PIC 9(01)         VALUE ZEROS.          
011000       88 WKS-TRASLADO-EXITOSO                       VALUE 0.             
011100    02 WKS-CTA-ORIGEN-X           PIC 9(04) COMP    VALUE ZEROS.          
011200    02 WKS-CTA-DESTINO-X          PIC 9(04) COMP    VALUE ZEROS.          
011300    02 FILLER                     PIC X(04)         VALUE SPACES.         
011400                                                                          
011500******************************************************************        
011600*           FECHA DE PROCESO RECIBIDA DESDE EL SYSIN             *        
011700******************************************************************        
011800    02 WKS-FECHA-PROCESO          PIC 9(08)         VALUE ZEROS.          
011900    02 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                   
012000       04 WKS-FP-ANIO             PIC 9(04).                              
012100       04 WKS-FP-MES              PIC 9(02).                              
012200       04 WKS-FP-DIA              PIC 9(02).                              
012300                                                                          
012400******************************************************************        
012500*       AREA DE TRABAJO PARA EVALUACION DE VENCIMIENTO           *        
012600******************************************************************        
012700 01 WKS-EVALUACION-VENCIMIENTO.                                           
012800    02 WKS-FECHA-INICIO           PIC 9(08)         VALUE ZEROS.          
012900    02 WKS-FECHA-INICIO-R REDEFINES WKS-FECHA-INICIO.                     
013000       04 WKS-FI-ANIO             PIC 9(04).                              
013100       04 WKS-FI-MES              PIC 9(02).                              
013200       04 WKS-FI-DIA              PIC 9(02).                              
013300    02 WKS-ES-VENCIDA             PIC 9(01)         VALUE ZEROS.          
013400       88 WKS-INSTRUCCION-VENCIDA                    VALUE 1.             
013500    02 WKS-ULT-DIA-MES            PIC 9(02) COMP    VALUE ZEROS.          
013600    02 WKS-MESES-TRANSCURRIDOS    PIC S9(05) COMP   VALUE ZEROS.          
013700    02 WKS-ANIOS-TRANSCURRIDOS    PIC S9(05) COMP   VALUE ZEROS.          
013800    02 WKS-DIAS-TRANSCURRIDOS     PIC S9(07) COMP   VALUE ZEROS.          
013900    02 WKS-JULIANO-INICIO         PIC 9(07) COMP    VALUE ZEROS.          
014000    02 WKS-JULIANO-PROCESO        PIC 9(07) COMP    VALUE ZEROS.          
014100    02 WKS-RESIDUO                PIC S9(07) COMP   VALUE ZEROS.          
014200    02 WKS-COCIENTE               PIC S9(07) COMP   VALUE ZEROS.          
014300    02 WKS-RES-4                  PIC 9(04) COMP    VALUE ZEROS.          
014400    02 WKS-RES-100                PIC 9(04) COMP    VALUE ZEROS.          
014500    02 WKS-RES-400                PIC 9(04) COMP    VALUE ZEROS.          
014600    02 FILLER                     PIC X(04)         VALUE SPACES.         
014700                                                                          
014800 01  TABLA-DIAS-MES.                                                      
014900     02 FILLER        PIC X(24) VALUE '312829303130313130313031'.         
015000 01  F REDEFINES TABLA-DIAS-MES.                                          
015100     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.                         
015200                                                                          
015300******************************************************************        
015400*      TABLA EN MEMORIA DE CUENTAS (PRESTAMO / AHORRO)           *        
015500******************************************************************        
015600 01 WKS-TABLA-CUENTAS.                                                    
015700    02 WKS-DATOS-CUENTA   OCCURS  0 TO 9999                               
015800                           DEPENDING ON  WKS-TAB-LONG                     
015900                           ASCENDING KEY WKS-T-ACCT-ID                    
016000                           INDEXED   BY  WKS-I, WKS-J.                    
016100       04 WKS-T-ACCT-ID        PIC 9(09).                                 
016200       04 WKS-T-ACCT-TYPE      PIC 9(01).                                 
016300       04 WKS-T-BALANCE        PIC S9(11)V99.                             
016400       04 WKS-T-DUE-AMOUNT     PIC S9(11)V99.                             
016500       04 WKS-T-DUE-DATE       PIC 9(08).                                 
016600       04 FILLER               PIC X(04).                                 
016700                                                                          
016800******************************************************************        
016900*        C O N T A D O R E S   E S T A D I S T I C A S           *        
017000******************************************************************        
017100 01 WKS-CONTADORES.                                                       
017200    02 WKS-LEIDAS              PIC 9(07) COMP      VALUE ZEROS.           
017300    02 WKS-ACTIVAS             PIC 9(07) COMP      VALUE ZEROS.           
017400    02 WKS-VENCIDAS            PIC 9(07) COMP      VALUE ZEROS.           
017500    02 WKS-INTENTADAS          PIC 9(07) COMP      VALUE ZEROS.           
017600    02 WKS-EXITOSAS            PIC 9(07) COMP      VALUE ZEROS.           
017700    02 WKS-FALLIDAS            PIC 9(07) COMP      VALUE ZEROS.           
017800    02 WKS-MONTO-TOTAL            PIC S9(13)V99     VALUE ZEROS.          
017900    02 WKS-MASK                   PIC Z,ZZZ,ZZ9.                          
018000    02 WKS-MASK-MONTO             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.              
018100    02 FILLER                     PIC X(04)         VALUE SPACES.         
018200                                                                          
018300******************************************************************        
018400*     AREA DE TRABAJO PARA RESOLUCION DE MONTO Y TRASLADO        *        
018500******************************************************************        
018600 01 WKS-TRASLADO.                                                         
018700    02 WKS-MONTO-TRANSACCION      PIC S9(11)V99     VALUE ZEROS.          
018800    02 WKS-MENSAJE-ERROR          PIC X(60)         VALUE SPACES.         
018900    02 WKS-ESTADO-TRASLADO        PIC X(07)         VALUE SPACES.         
019000    02 FILLER                     PIC X(04)         VALUE SPACES.         
019100                                                                          
019200*                VARIABLES DE FILE STATUS EXTENDED               *        
019300 01 FS-CTSIMA                     PIC 9(02)         VALUE ZEROS.          
019400 01 FS-CTCUEN                     PIC 9(02)         VALUE ZEROS.          
019500 01 FS-CTHITR                     PIC 9(02)         VALUE ZEROS.          
019600 01 FS-CICLO                      PIC 9(02)         VALUE ZEROS.          
019700*                VARIABLES DE FILE STATUS EXTENDED               *        
019800 01 FSE-CTSIMA.                                                           
019900    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
020000    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
020100    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
020200    02 FILLER                    PIC X(02)          VALUE SPACES.         
020300 01 FSE-CTCUEN.                                                           
020400    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
020500    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
020600    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
020700    02 FILLER                    PIC X(02)          VALUE SPACES.         
020800 01 FSE-CTHITR.                                                           
020900    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
021000    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
021100    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
021200    02 FILLER                    PIC X(02)          VALUE SPACES.         
021300                                                                          
021400* Variables de Rutina para control de File Status Extendido               
021500 01 PROGRAMA                      PIC X(08)         VALUE SPACES.         
021600 01 ARCHIVO                       PIC X(08)         VALUE SPACES.         
021700 01 ACCION                        PIC X(10)         VALUE SPACES.         
021800 01 LLAVE                         PIC X(32)         VALUE SPACES.         
021900******************************************************************        
022000 PROCEDURE DIVISION.                                                      
022100 000-MAIN SECTION.                                                        
022200     PERFORM APERTURA-ARCHIVOS                                            
022300     PERFORM CARGA-TABLA-CUENTAS                                          
022400     PERFORM PROCESA-INSTRUCCIONES UNTIL WKS-END-CTSIMA                   
022500     PERFORM REGRABA-CUENTAS                                              
022600     PERFORM ESTADISTICAS                                                 
022700     PERFORM CIERRA-ARCHIVOS                                              
022800     STOP RUN.                                                            
022900 000-MAIN-E. EXIT.                                                        
023000                                                                          
023100* ACEPTAMOS LA FECHA DE PROCESO DESDE SYSIN, FORMATO AAAAMMDD             
023200 APERTURA-ARCHIVOS SECTION.                                               
023300     ACCEPT WKS-FECHA-PROCESO FROM SYSIN                                  
023400     MOVE 'CTPEJ001'  TO PROGRAMA                                         
023500                                                                          
023600     OPEN INPUT  CTSIMA                                                   
023700          I-O    CTCUEN                                                   
023800          OUTPUT CTHITR                                                   
023900                                                                          
024000     IF FS-CTHITR NOT = 0                                                 
024100        DISPLAY "***********************************************"         
024200        DISPLAY "*   ERROR AL ABRIR ARCHIVO DE HISTORICO        *"        
024300        DISPLAY "***********************************************"         
024400        DISPLAY "* FILE STATUS DEL ARCHIVO CTHITR : " FS-CTHITR           
024500        MOVE  91        TO RETURN-CODE                                    
024600        PERFORM CIERRA-ARCHIVOS                                           
024700        STOP RUN                                                          
024800     END-IF                                                               
024900                                                                          
025000     MOVE ZEROS    TO FS-CICLO                                            
025100     MOVE 'OPEN'   TO ACCION                                              
025200     MOVE SPACES   TO LLAVE                                               
025300                                                                          
025400     PERFORM FILE-STATUS-EXTENDED                                         
025500         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2                  
025600                                                                          
025700     MOVE ZEROS TO FS-CICLO WKS-TAB-LONG.                                 
025800 APERTURA-ARCHIVOS-E. EXIT.                                               
025900                                                                          
026000******************************************************************        
026100*     C A R G A   D E   C U E N T A S   E N   M E M O R I A      *        
026200******************************************************************        
026300 CARGA-TABLA-CUENTAS SECTION.                                             
026400     PERFORM CARGA-UNA-CUENTA                                             
026500         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-END-CTCUEN.                  
026600 CARGA-TABLA-CUENTAS-E. EXIT.                                             
026700                                                                          
026800 CARGA-UNA-CUENTA SECTION.                                                
026900     READ CTCUEN                                                          
027000          AT END                                                          
027100             MOVE 1 TO WKS-FIN-CTCUEN                                     
027200          NOT AT END                                                      
027300             ADD 1                  TO WKS-TAB-LONG                       
027400             MOVE AC-ACCT-ID        TO WKS-T-ACCT-ID  (WKS-I)             
027500             MOVE AC-ACCT-TYPE      TO WKS-T-ACCT-TYPE(WKS-I)             
027600             MOVE AC-BALANCE        TO WKS-T-BALANCE  (WKS-I)             
027700             MOVE AC-DUE-AMOUNT     TO WKS-T-DUE-AMOUNT(WKS-I)            
027800             MOVE AC-DUE-DATE       TO WKS-T-DUE-DATE (WKS-I)             
027900     END-READ                                                             
028000                                                                          
028100     IF FS-CTCUEN NOT = 0 AND FS-CTCUEN NOT = 10                          
028200        MOVE 2          TO FS-CICLO                                       
028300        MOVE 'READ'     TO ACCION                                         
028400        MOVE SPACES     TO LLAVE                                          
028500        MOVE 91         TO RETURN-CODE                                    
028600        PERFORM FILE-STATUS-EXTENDED                                      
028700        PERFORM CIERRA-ARCHIVOS                                           
028800        STOP RUN                                                          
028900     END-IF.                                                              
029000 CARGA-UNA-CUENTA-E. EXIT.                                                
029100                                                                          
029200******************************************************************        
029300*   P R O C E S A   C A D A   I N S T R U C C I O N   L E I D A  *        
029400******************************************************************        
029500 PROCESA-INSTRUCCIONES SECTION.                                           
029600     READ CTSIMA                                                          
029700          AT END                                                          
029800             MOVE 1 TO WKS-FIN-CTSIMA                                     
029900     END-READ                                                             
030000                                                                          
030100     IF NOT WKS-END-CTSIMA                                                
030200        ADD 1 TO WKS-LEIDAS                                               
030300                                                                          
030400        IF SI-STATUS-ACTIVA                                               
030500           ADD 1 TO WKS-ACTIVAS                                           
030600           MOVE 0 TO WKS-ES-VENCIDA                                       
030700           PERFORM EVALUA-VENCIMIENTO                                     
030800                                                                          
030900           IF WKS-INSTRUCCION-VENCIDA                                     
031000              ADD 1 TO WKS-VENCIDAS                                       
031100              PERFORM RESUELVE-MONTO                                      
031200                                                                          
031300              IF WKS-MONTO-TRANSACCION > 0                                
031400                 ADD 1 TO WKS-INTENTADAS                                  
031500                 PERFORM EJECUTA-TRASLADO                                 
031600                 PERFORM ESCRIBE-HISTORIAL                                
031700                                                                          
031800                 IF WKS-TRASLADO-EXITOSO                                  
031900                    ADD 1                TO WKS-EXITOSAS                  
032000                    ADD WKS-MONTO-TRANSACCION                             
032100                                         TO WKS-MONTO-TOTAL               
032200                    MOVE WKS-FECHA-PROCESO                                
032300                                         TO SI-LAST-RUN-DATE              
032400                    REWRITE REG-CTSIMA                                    
032500                 ELSE                                                     
032600                    ADD 1                TO WKS-FALLIDAS                  
032700                 END-IF                                                   
032800              END-IF                                                      
032900           END-IF                                                         
033000        END-IF                                                            
033100     END-IF                                                               
033200                                                                          
033300     IF FS-CTSIMA NOT = 0 AND FS-CTSIMA NOT = 10                          
033400        MOVE 1          TO FS-CICLO                                       
033500        MOVE 'READ'     TO ACCION                                         
033600        MOVE SPACES     TO LLAVE                                          
033700        MOVE 91         TO RETURN-CODE                                    
033800        PERFORM FILE-STATUS-EXTENDED                                      
033900        PERFORM CIERRA-ARCHIVOS                                           
034000        STOP RUN                                                          
034100     END-IF.                                                              
034200 PROCESA-INSTRUCCIONES-E. EXIT.                                           
034300                                                                          
034400******************************************************************        
034500*          E V A L U A   V E N C I M I E N T O   D E   H O Y     *        
034600******************************************************************        
034700 EVALUA-VENCIMIENTO SECTION.                                              
034800     IF SI-RECURRENCIA-POR-CUOTA                                          
034900* RECURRENCIA POR CUOTA: VENCE CUANDO LA FECHA DE PROCESO ES              
035000* IGUAL A LA FECHA DE VENCIMIENTO DEL PRESTAMO DESTINO                    
035100        SET WKS-J TO 1                                                    
035200        SEARCH ALL WKS-DATOS-CUENTA                                       
035300          AT END                                                          
035400               CONTINUE                                                   
035500          WHEN WKS-T-ACCT-ID(WKS-J) = SI-TO-ACCT-ID                       
035600               IF WKS-T-DUE-DATE(WKS-J) = WKS-FECHA-PROCESO               
035700                  MOVE 1 TO WKS-ES-VENCIDA                                
035800               END-IF                                                     
035900        END-SEARCH                                                        
036000     ELSE                                                                 
036100        IF WKS-FECHA-PROCESO < SI-VALID-FROM                              
036200           MOVE 0 TO WKS-ES-VENCIDA                                       
036300        ELSE                                                              
036400           EVALUATE SI-RECUR-FREQUENCY                                    
036500              WHEN 1                                                      
036600                   PERFORM EVALUA-FRECUENCIA-DIARIA                       
036700              WHEN 2                                                      
036800                   PERFORM EVALUA-FRECUENCIA-MENSUAL                      
036900              WHEN 3                                                      
037000                   PERFORM EVALUA-FRECUENCIA-ANUAL                        
037100              WHEN OTHER                                                  
037200                   MOVE 0 TO WKS-ES-VENCIDA                               
037300           END-EVALUATE                                                   
037400        END-IF                                                            
037500     END-IF.                                                              
037600 EVALUA-VENCIMIENTO-E. EXIT.                                              
037700                                                                          
037800 EVALUA-FRECUENCIA-DIARIA SECTION.                                        
037900     MOVE SI-VALID-FROM         TO WKS-FECHA-INICIO                       
038000     PERFORM CALCULA-JULIANO-INICIO                                       
038100     PERFORM CALCULA-JULIANO-PROCESO                                      
038200     SUBTRACT WKS-JULIANO-INICIO FROM WKS-JULIANO-PROCESO                 
038300                                GIVING WKS-DIAS-TRANSCURRIDOS             
038400     IF WKS-DIAS-TRANSCURRIDOS >= 0                                       
038500        DIVIDE WKS-DIAS-TRANSCURRIDOS BY SI-RECUR-INTERVAL                
038600               GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO                  
038700        IF WKS-RESIDUO = 0                                                
038800           MOVE 1 TO WKS-ES-VENCIDA                                       
038900        END-IF                                                            
039000     END-IF.                                                              
039100 EVALUA-FRECUENCIA-DIARIA-E. EXIT.                                        
039200                                                                          
039300 EVALUA-FRECUENCIA-MENSUAL SECTION.                                       
039400* SE AJUSTA EL DIA DE INICIO AL DIA DE RECURRENCIA, CLAMPEADO             
039500* AL ULTIMO DIA DEL MES SI LO EXCEDE                                      
039600     MOVE SI-VALID-FROM-ANIO   TO WKS-FI-ANIO                             
039700     MOVE SI-VALID-FROM-MES    TO WKS-FI-MES                              
039800     PERFORM CALCULA-ULTIMO-DIA-MES                                       
039900     IF SI-RECUR-ON-DAY > WKS-ULT-DIA-MES                                 
040000        MOVE WKS-ULT-DIA-MES   TO WKS-FI-DIA                              
040100     ELSE                                                                 
040200        MOVE SI-RECUR-ON-DAY   TO WKS-FI-DIA                              
040300     END-IF                                                               
040400     IF WKS-FECHA-INICIO < SI-VALID-FROM                                  
040500        ADD 1 TO WKS-FI-MES                                               
040600        IF WKS-FI-MES > 12                                                
040700           MOVE 1 TO WKS-FI-MES                                           
040800           ADD  1 TO WKS-FI-ANIO                                          
040900        END-IF                                                            
041000        PERFORM CALCULA-ULTIMO-DIA-MES                                    
041100        IF SI-RECUR-ON-DAY > WKS-ULT-DIA-MES                              
041200           MOVE WKS-ULT-DIA-MES TO WKS-FI-DIA                             
041300        ELSE                                                              
041400           MOVE SI-RECUR-ON-DAY TO WKS-FI-DIA                             
041500        END-IF                                                            
041600     END-IF                                                               
041700                                                                          
041800     COMPUTE WKS-MESES-TRANSCURRIDOS =                                    
041900             (WKS-FP-ANIO - WKS-FI-ANIO) * 12 +                           
042000             (WKS-FP-MES  - WKS-FI-MES)                                   
042100                                                                          
042200     IF WKS-MESES-TRANSCURRIDOS >= 0 AND WKS-FP-DIA = WKS-FI-DIA          
042300        DIVIDE WKS-MESES-TRANSCURRIDOS BY SI-RECUR-INTERVAL               
042400               GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO                  
042500        IF WKS-RESIDUO = 0                                                
042600           MOVE 1 TO WKS-ES-VENCIDA                                       
042700        END-IF                                                            
042800     END-IF.                                                              
042900 EVALUA-FRECUENCIA-MENSUAL-E. EXIT.                                       
043000                                                                          
043100 EVALUA-FRECUENCIA-ANUAL SECTION.                                         
043200     MOVE SI-VALID-FROM-ANIO   TO WKS-FI-ANIO                             
043300     MOVE SI-RECUR-ON-MONTH    TO WKS-FI-MES                              
043400     PERFORM CALCULA-ULTIMO-DIA-MES                                       
043500     IF SI-RECUR-ON-DAY > WKS-ULT-DIA-MES                                 
043600        MOVE WKS-ULT-DIA-MES   TO WKS-FI-DIA                              
043700     ELSE                                                                 
043800        MOVE SI-RECUR-ON-DAY   TO WKS-FI-DIA                              
043900     END-IF                                                               
044000     IF WKS-FECHA-INICIO < SI-VALID-FROM                                  
044100        ADD 1 TO WKS-FI-ANIO                                              
044200     END-IF                                                               
044300                                                                          
044400     COMPUTE WKS-ANIOS-TRANSCURRIDOS =                                    
044500             WKS-FP-ANIO - WKS-FI-ANIO                                    
044600                                                                          
044700     IF WKS-ANIOS-TRANSCURRIDOS >= 0 AND                                  
044800        WKS-FP-MES = WKS-FI-MES AND WKS-FP-DIA = WKS-FI-DIA               
044900        DIVIDE WKS-ANIOS-TRANSCURRIDOS BY SI-RECUR-INTERVAL               
045000               GIVING WKS-COCIENTE REMAINDER WKS-RESIDUO                  
045100        IF WKS-RESIDUO = 0                                                
045200           MOVE 1 TO WKS-ES-VENCIDA                                       
045300        END-IF                                                            
045400     END-IF.                                                              
045500 EVALUA-FRECUENCIA-ANUAL-E. EXIT.                                         
045600                                                                          
045700* ULTIMO DIA DEL MES WKS-FI-MES, CON AJUSTE DE FEBRERO BISIESTO           
045800 CALCULA-ULTIMO-DIA-MES SECTION.                                          
045900     MOVE DIA-FIN-MES(WKS-FI-MES) TO WKS-ULT-DIA-MES                      
046000     IF WKS-FI-MES = 2                                                    
046100        DIVIDE WKS-FI-ANIO BY    4 GIVING WKS-RESIDUO                     
046200                                 REMAINDER WKS-RES-4                      
046300        DIVIDE WKS-FI-ANIO BY  100 GIVING WKS-RESIDUO                     
046400                                 REMAINDER WKS-RES-100                    
046500        DIVIDE WKS-FI-ANIO BY  400 GIVING WKS-RESIDUO                     
046600                                 REMAINDER WKS-RES-400                    
046700        IF (WKS-RES-4 = 0 AND WKS-RES-100 NOT = 0)                        
046800            OR WKS-RES-400 = 0                                            
046900           MOVE 29 TO WKS-ULT-DIA-MES                                     
047000        END-IF                                                            
047100     END-IF.                                                              
047200 CALCULA-ULTIMO-DIA-MES-E. EXIT.                                          
047300                                                                          
047400* NUMERO JULIANO (FLIEGEL-VAN FLANDERN) DE LA FECHA DE INICIO             
047500 CALCULA-JULIANO-INICIO SECTION.                                          
047600     COMPUTE WKS-JULIANO-INICIO =                                         
047700        WKS-FI-DIA +                                                      
047800        ((153 * (WKS-FI-MES + 12 *                                        
047900           ((14 - WKS-FI-MES) / 12) - 3) + 2) / 5) +                      
048000        (365 * (WKS-FI-ANIO + 4800 -                                      
048100           ((14 - WKS-FI-MES) / 12))) +                                   
048200        ((WKS-FI-ANIO + 4800 - ((14 - WKS-FI-MES) / 12)) / 4) -           
048300        ((WKS-FI-ANIO + 4800 - ((14 - WKS-FI-MES) / 12)) / 100) +         
048400        ((WKS-FI-ANIO + 4800 - ((14 - WKS-FI-MES) / 12)) / 400).          
048500 CALCULA-JULIANO-INICIO-E. EXIT.                                          
048600                                                                          
048700* NUMERO JULIANO DE LA FECHA DE PROCESO                                   
048800 CALCULA-JULIANO-PROCESO SECTION.                                         
048900     COMPUTE WKS-JULIANO-PROCESO =                                        
049000        WKS-FP-DIA +                                                      
049100        ((153 * (WKS-FP-MES + 12 *                                        
049200           ((14 - WKS-FP-MES) / 12) - 3) + 2) / 5) +                      
049300        (365 * (WKS-FP-ANIO + 4800 -                                      
049400           ((14 - WKS-FP-MES) / 12))) +                                   
049500        ((WKS-FP-ANIO + 4800 - ((14 - WKS-FP-MES) / 12)) / 4) -           
049600        ((WKS-FP-ANIO + 4800 - ((14 - WKS-FP-MES) / 12)) / 100) +         
049700        ((WKS-FP-ANIO + 4800 - ((14 - WKS-FP-MES) / 12)) / 400).          
049800 CALCULA-JULIANO-PROCESO-E. EXIT.                                         
049900                                                                          
050000******************************************************************        
050100*    R E S U E L V E   E L   M O N T O   A   T R A S L A D A R   *        
050200******************************************************************        
050300 RESUELVE-MONTO SECTION.                                                  
050400     MOVE SI-AMOUNT TO WKS-MONTO-TRANSACCION                              
050500                                                                          
050600     IF SI-MONTO-CUOTA AND SI-TO-ACCT-TYPE = 1                            
050700        SET WKS-J TO 1                                                    
050800        SEARCH ALL WKS-DATOS-CUENTA                                       
050900          AT END                                                          
051000               CONTINUE                                                   
051100          WHEN WKS-T-ACCT-ID(WKS-J) = SI-TO-ACCT-ID                       
051200               MOVE WKS-T-DUE-AMOUNT(WKS-J)                               
051300                                   TO WKS-MONTO-TRANSACCION               
051400        END-SEARCH                                                        
051500     END-IF.                                                              
051600 RESUELVE-MONTO-E. EXIT.                                                  
051700                                                                          
051800******************************************************************        
051900*     E J E C U T A   E L   T R A S L A D O   D E   F O N D O S  *        
052000******************************************************************        
052100 EJECUTA-TRASLADO SECTION.                                                
052200     MOVE SPACES TO WKS-MENSAJE-ERROR                                     
052300     MOVE 1      TO WKS-TRASLADO-OK                                       
052400                                                                          
052500     SET WKS-I TO 1                                                       
052600     SEARCH ALL WKS-DATOS-CUENTA                                          
052700        AT END                                                            
052800             MOVE "CUENTA ORIGEN NO ENCONTRADA"                           
052900                                 TO WKS-MENSAJE-ERROR                     
053000        WHEN WKS-T-ACCT-ID(WKS-I) = SI-FROM-ACCT-ID                       
053100             SET WKS-CTA-ORIGEN-X TO WKS-I                                
053200             MOVE 0               TO WKS-TRASLADO-OK                      
053300     END-SEARCH                                                           
053400                                                                          
053500     IF WKS-TRASLADO-EXITOSO                                              
053600        SET WKS-J TO 1                                                    
053700        SEARCH ALL WKS-DATOS-CUENTA                                       
053800           AT END                                                         
053900                MOVE "CUENTA DESTINO NO ENCONTRADA"                       
054000                                  TO WKS-MENSAJE-ERROR                    
054100                MOVE 1            TO WKS-TRASLADO-OK                      
054200           WHEN WKS-T-ACCT-ID(WKS-J) = SI-TO-ACCT-ID                      
054300                SET WKS-CTA-DESTINO-X TO WKS-J                            
054400        END-SEARCH                                                        
054500     END-IF                                                               
054600                                                                          
054700     IF WKS-TRASLADO-EXITOSO AND SI-FROM-ACCT-TYPE = 2                    
054800        SET WKS-I TO WKS-CTA-ORIGEN-X                                     
054900        IF WKS-T-BALANCE(WKS-I) < WKS-MONTO-TRANSACCION                   
055000           MOVE "InsufficientAccountBalance Exception"                    
055100                                  TO WKS-MENSAJE-ERROR                    
055200           MOVE 1                 TO WKS-TRASLADO-OK                      
055300        END-IF                                                            
055400     END-IF                                                               
055500                                                                          
055600     IF WKS-TRASLADO-EXITOSO                                              
055700        SET WKS-I TO WKS-CTA-ORIGEN-X                                     
055800        SET WKS-J TO WKS-CTA-DESTINO-X                                    
055900        SUBTRACT WKS-MONTO-TRANSACCION FROM WKS-T-BALANCE(WKS-I)          
056000        IF SI-TO-ACCT-TYPE = 2                                            
056100           ADD WKS-MONTO-TRANSACCION TO WKS-T-BALANCE(WKS-J)              
056200        ELSE                                                              
056300           SUBTRACT WKS-MONTO-TRANSACCION                                 
056400                                   FROM WKS-T-BALANCE(WKS-J)              
056500           SUBTRACT WKS-MONTO-TRANSACCION                                 
056600                                   FROM WKS-T-DUE-AMOUNT(WKS-J)           
056700           IF WKS-T-DUE-AMOUNT(WKS-J) < 0                                 
056800              MOVE 0 TO WKS-T-DUE-AMOUNT(WKS-J)                           
056900           END-IF                                                         
057000        END-IF                                                            
057100        MOVE "success" TO WKS-ESTADO-TRASLADO                             
057200     ELSE                                                                 
057300        MOVE "failed " TO WKS-ESTADO-TRASLADO                             
057400     END-IF.                                                              
057500 EJECUTA-TRASLADO-E. EXIT.                                                
057600                                                                          
057700******************************************************************        
057800*       E S C R I B E   H I S T O R I A L   D E L   R U N        *        
057900******************************************************************        
058000 ESCRIBE-HISTORIAL SECTION.                                               
058100     INITIALIZE REG-CTHITR                                                
058200     MOVE SI-ID                  TO TH-INSTRUCTION-ID                     
058300     MOVE WKS-ESTADO-TRASLADO    TO TH-STATUS                             
058400     MOVE WKS-MONTO-TRANSACCION  TO TH-AMOUNT                             
058500     MOVE WKS-FECHA-PROCESO      TO TH-EXEC-DATE                          
058600     MOVE WKS-MENSAJE-ERROR      TO TH-ERROR-LOG                          
058700                                                                          
058800     WRITE REG-CTHITR                                                     
058900                                                                          
059000     IF FS-CTHITR NOT = 0                                                 
059100        MOVE 3          TO FS-CICLO                                       
059200        MOVE 'WRITE'    TO ACCION                                         
059300        MOVE SPACES     TO LLAVE                                          
059400        MOVE 91         TO RETURN-CODE                                    
059500        PERFORM FILE-STATUS-EXTENDED                                      
059600        PERFORM CIERRA-ARCHIVOS                                           
059700        STOP RUN                                                          
059800     END-IF.                                                              
059900 ESCRIBE-HISTORIAL-E. EXIT.                                               
060000                                                                          
060100******************************************************************        
060200*   R E G R A B A   S A L D O S   D E   C U E N T A S   A L     *         
060300*              F I N A L I Z A R   E L   P R O C E S O          *         
060400******************************************************************        
060500 REGRABA-CUENTAS SECTION.                                                 
060600     CLOSE CTCUEN                                                         
060700     OPEN OUTPUT CTCUEN                                                   
060800                                                                          
060900     PERFORM REGRABA-UNA-CUENTA                                           
061000         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TAB-LONG.            
061100 REGRABA-CUENTAS-E. EXIT.                                                 
061200                                                                          
061300 REGRABA-UNA-CUENTA SECTION.                                              
061400     INITIALIZE              REG-CTCUEN                                   
061500     MOVE WKS-T-ACCT-ID   (WKS-I) TO AC-ACCT-ID                           
061600     MOVE WKS-T-ACCT-TYPE (WKS-I) TO AC-ACCT-TYPE                         
061700     MOVE WKS-T-BALANCE   (WKS-I) TO AC-BALANCE                           
061800     MOVE WKS-T-DUE-AMOUNT(WKS-I) TO AC-DUE-AMOUNT                        
061900     MOVE WKS-T-DUE-DATE  (WKS-I) TO AC-DUE-DATE                          
062000     WRITE REG-CTCUEN                                                     
062100                                                                          
062200     IF FS-CTCUEN NOT = 0                                                 
062300        MOVE 2          TO FS-CICLO                                       
062400        MOVE 'WRITE'    TO ACCION                                         
062500        MOVE SPACES     TO LLAVE                                          
062600        MOVE 91         TO RETURN-CODE                                    
062700        PERFORM FILE-STATUS-EXTENDED                                      
062800        PERFORM CIERRA-ARCHIVOS                                           
062900        STOP RUN                                                          
063000     END-IF.                                                              
063100 REGRABA-UNA-CUENTA-E. EXIT.                                              
063200                                                                          
063300 FILE-STATUS-EXTENDED SECTION.                                            
063400     EVALUATE FS-CICLO                                                    
063500        WHEN 1                                                            
063600            IF FS-CTSIMA NOT EQUAL 0                                      
063700               MOVE 'CTSIMA'   TO ARCHIVO                                 
063800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
063900                                     LLAVE, FS-CTSIMA, FSE-CTSIMA         
064000               MOVE  91        TO RETURN-CODE                             
064100               PERFORM CIERRA-ARCHIVOS                                    
064200               STOP RUN                                                   
064300            END-IF                                                        
064400        WHEN 2                                                            
064500            IF FS-CTCUEN NOT EQUAL 0                                      
064600               MOVE 'CTCUEN'   TO ARCHIVO                                 
064700               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
064800                                     LLAVE, FS-CTCUEN, FSE-CTCUEN         
064900               MOVE  91        TO RETURN-CODE                             
065000               PERFORM CIERRA-ARCHIVOS                                    
065100               STOP RUN                                                   
065200            END-IF                                                        
065300        WHEN OTHER                                                        
065400            IF FS-CTHITR NOT EQUAL 0                                      
065500               MOVE 'CTHITR'   TO ARCHIVO                                 
065600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
065700                                     LLAVE, FS-CTHITR, FSE-CTHITR         
065800               MOVE  91        TO RETURN-CODE                             
065900               PERFORM CIERRA-ARCHIVOS                                    
066000               STOP RUN                                                   
066100            END-IF                                                        
066200     END-EVALUATE.                                                        
066300 FILE-STATUS-EXTENDED-E. EXIT.                                            
066400                                                                          
066500 ESTADISTICAS SECTION.                                                    
066600     DISPLAY                                                              
066700     "**********************************************************"         
066800     DISPLAY                                                              
066900     "*     E S T A D I S T I C A S   D E L   P R O C E S O     *"        
067000     DISPLAY                                                              
067100     "**********************************************************"         
067200                                                                          
067300     MOVE ZEROS          TO WKS-MASK                                      
067400     MOVE WKS-LEIDAS      TO WKS-MASK                                     
067500     DISPLAY "TOTAL INSTR. LEIDAS           : " WKS-MASK                  
067600                                                                          
067700     MOVE ZEROS          TO WKS-MASK                                      
067800     MOVE WKS-ACTIVAS     TO WKS-MASK                                     
067900     DISPLAY "TOTAL INSTR. ACTIVAS          : " WKS-MASK                  
068000                                                                          
068100     MOVE ZEROS          TO WKS-MASK                                      
068200     MOVE WKS-VENCIDAS    TO WKS-MASK                                     
068300     DISPLAY "TOTAL INSTR. VENCIDAS HOY     : " WKS-MASK                  
068400                                                                          
068500     MOVE ZEROS          TO WKS-MASK                                      
068600     MOVE WKS-INTENTADAS  TO WKS-MASK                                     
068700     DISPLAY "TOTAL TRASLADOS INTENTADOS    : " WKS-MASK                  
068800                                                                          
068900     MOVE ZEROS          TO WKS-MASK                                      
069000     MOVE WKS-EXITOSAS    TO WKS-MASK                                     
069100     DISPLAY "TOTAL TRASLADOS EXITOSOS      : " WKS-MASK                  
069200                                                                          
069300     MOVE ZEROS          TO WKS-MASK                                      
069400     MOVE WKS-FALLIDAS    TO WKS-MASK                                     
069500     DISPLAY "TOTAL TRASLADOS FALLIDOS      : " WKS-MASK                  
069600                                                                          
069700     MOVE ZEROS            TO WKS-MASK-MONTO                              
069800     MOVE WKS-MONTO-TOTAL  TO WKS-MASK-MONTO                              
069900     DISPLAY "MONTO TOTAL TRASLADADO CON EXITO           : "              
070000              WKS-MASK-MONTO                                              
070100                                                                          
070200     DISPLAY                                                              
070300     "**********************************************************".        
070400 ESTADISTICAS-E. EXIT.                                                    
070500                                                                          
070600 CIERRA-ARCHIVOS SECTION.                                                 
070700     CLOSE CTSIMA, CTCUEN, CTHITR.                                        
070800 CIERRA-ARCHIVOS-E. EXIT.                                                 
