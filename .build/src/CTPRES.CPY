000100******************************************************************        
000200*  CTPRES  -  ENCABEZADO DE PRESTAMO, CONTEXTO DE DESEMBOLSO     *        
000300*              PARA EL ARCHIVADOR DE CUADRES (LOAN-HEADER)      *         
000400*              LONGITUD DE REGISTRO 45 - UN REGISTRO POR PRESTAMO*        
000500*  USADO POR : CTPAR002                                          *        
000600******************************************************************        
000700 01  REG-CTPRES.                                                          
000800     02  LH-LOAN-ID                PIC 9(09).                             
000900     02  LH-DISB-DATE              PIC 9(08).                             
001000     02  LH-DISB-DATE-R REDEFINES LH-DISB-DATE.                           
001100         04  LH-DISB-DATE-ANIO     PIC 9(04).                             
001200         04  LH-DISB-DATE-MES      PIC 9(02).                             
001300         04  LH-DISB-DATE-DIA      PIC 9(02).                             
001400     02  LH-DISB-AMOUNT            PIC S9(11)V99.                         
001500     02  LH-DISB-FEES              PIC S9(11)V99.                         
001600     02  LH-CURRENCY-DIGITS        PIC 9(01).                             
001700     02  FILLER                    PIC X(01).                             
