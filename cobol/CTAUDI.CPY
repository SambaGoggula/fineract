000100******************************************************************        
000200*  CTAUDI  -  BITACORA DE AUDITORIA DE COMANDOS DE LA CARTERA   *         
000300*              (AUDIT) - UN REGISTRO POR COMANDO, YA UNIDO A    *         
000400*              ELABORADOR/REVISOR Y NOMBRES RELACIONADOS -      *         
000500*              LONGITUD DE REGISTRO 373                        *          
000600*  USADO POR : CTPAL004                                          *        
000700******************************************************************        
000800 01  REG-CTAUDI.                                                          
000900     02  AU-ID                     PIC 9(09).                             
001000     02  AU-ACTION-NAME            PIC X(20).                             
001100     02  AU-ENTITY-NAME            PIC X(20).                             
001200     02  AU-RESOURCE-ID            PIC 9(09).                             
001300     02  AU-SUBRESOURCE-ID         PIC 9(09).                             
001400     02  AU-CLIENT-ID              PIC 9(09).                             
001500     02  AU-LOAN-ID                PIC 9(09).                             
001600     02  AU-MAKER-NAME             PIC X(20).                             
001700     02  AU-MADE-ON-DATE           PIC 9(08).                             
001800     02  AU-MADE-ON-DATE-R REDEFINES AU-MADE-ON-DATE.                     
001900         04  AU-MADE-ON-ANIO       PIC 9(04).                             
002000         04  AU-MADE-ON-MES        PIC 9(02).                             
002100         04  AU-MADE-ON-DIA        PIC 9(02).                             
002200     02  AU-CHECKER-NAME           PIC X(20).                             
002300     02  AU-CHECKED-ON-DATE        PIC 9(08).                             
002400     02  AU-RESULT-ENUM            PIC 9(02).                             
002500         88  AU-RESULTADO-PROCESADO            VALUE 1.                   
002600         88  AU-RESULTADO-POR-APROBAR          VALUE 2.                   
002700         88  AU-RESULTADO-RECHAZADO            VALUE 3.                   
002800     02  AU-OFFICE-ID              PIC 9(09).                             
002900     02  AU-OFFICE-HIER            PIC X(50).                             
003000     02  AU-OFFICE-NAME            PIC X(30).                             
003100     02  AU-CLIENT-NAME            PIC X(50).                             
003200     02  AU-GROUP-NAME             PIC X(50).                             
003300     02  AU-LOAN-ACCT-NO           PIC X(20).                             
003400     02  AU-SAVINGS-ACCT-NO        PIC X(20).                             
003500     02  FILLER                    PIC X(01).                             
