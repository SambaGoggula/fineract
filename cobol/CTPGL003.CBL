000100******************************************************************        
000200* FECHA       : 12/03/1997                                      *         
000300* PROGRAMADOR : R. ORTIZ (RORT)                                 *         
000400* APLICACION  : CARTERA - LISTADOS DE GRUPOS                    *         
000500* PROGRAMA    : CTPGL003                                        *         
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : LEE SECUENCIALMENTE EL MAESTRO DE GRUPOS DE LA  *         
000800*             : CARTERA, APLICA LOS FILTROS DE OFICINA, NOMBRE, *         
000900*             : ID EXTERNO, PROMOTOR Y JERARQUIA RECIBIDOS POR  *         
001000*             : TARJETA DE PARAMETROS Y EMITE EL LISTADO DE LOS *         
001100*             : GRUPOS QUE CALIFICAN                            *         
001200* ARCHIVOS    : CTGRUP=C,CTLSTP=A                                *        
001300* ACCION (ES) : R=REPORTE                                        *        
001400* INSTALADO   : DD/MM/AAAA                                      *         
001500* BPM/RATIONAL: 115521                                          *         
001600* NOMBRE      : LISTADO DE GRUPOS DE LA CARTERA                 *         
001700* DESCRIPCION : PROCESO NOCTURNO DE CARTERA                     *         
001800******************************************************************        
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.                    CTPGL003.                                 
002100 AUTHOR.                        R. ORTIZ.                                 
002200 INSTALLATION.                  CARTERA-DEPTO DE SISTEMAS.                
002300 DATE-WRITTEN.                  12/03/1997.                               
002400 DATE-COMPILED.                                                           
002500 SECURITY.                      USO INTERNO DEPARTAMENTAL.                
002600******************************************************************        
002700*                    B I T A C O R A   D E   C A M B I O S       *        
002800******************************************************************        
002900* 12/03/1997  RORT  1210-ESCR  PROGRAMA ORIGINAL. LISTADO DE     *        
003000*                              GRUPOS POR OFICINA Y JERARQUIA    *        
003100* 05/09/1997  RORT  1244-ESCR  SE AGREGA FILTRO DE ID EXTERNO Y  *        
003200*                              BUSQUEDA DE NOMBRE POR SUBCADENA  *        
003300* 18/06/1998  MLOP  1402-Y2K   REVISION Y2K: FECHA DE ENCABEZADO *        
003400*                              DE 8 DIGITOS AAAAMMDD             *        
003500* 09/10/1998  MLOP  1402-Y2K   CIERRE DE REVISION Y2K. PRUEBAS   *        
003600*                              CON FECHAS 1999/2000 SATISFACT.  *         
003700* 14/04/2001  JCAS  1462-ESCR  SE AGREGA FILTRO DE SOLO GRUPOS   *        
003800*                              HUERFANOS (SIN CENTRO PADRE)      *        
003900* 27/01/2004  JCAS  1540-ESCR  SE AGREGA FILTRO DE PROMOTOR      *        
004000*                              (STAFF) ASIGNADO AL GRUPO         *        
004100******************************************************************        
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM.                                                  
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800******************************************************************        
004900*              A R C H I V O S   D E   E N T R A D A                      
005000******************************************************************        
005100     SELECT CTGRUP  ASSIGN   TO CTGRUP                                    
005200            ORGANIZATION     IS SEQUENTIAL                                
005300            ACCESS MODE      IS SEQUENTIAL                                
005400            FILE STATUS      IS FS-CTGRUP                                 
005500                                FSE-CTGRUP.                               
005600******************************************************************        
005700*              A R C H I V O S   D E   S A L I D A                        
005800******************************************************************        
005900     SELECT CTLSTP  ASSIGN   TO CTLSTP                                    
006000            ORGANIZATION     IS SEQUENTIAL                                
006100            ACCESS MODE      IS SEQUENTIAL                                
006200            FILE STATUS      IS FS-CTLSTP                                 
006300                                FSE-CTLSTP.                               
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*1 -->MAESTRO DE GRUPOS DE LA CARTERA                                     
006800 FD CTGRUP.                                                               
006900     COPY CTGRUP.                                                         
007000                                                                          
007100*2 -->LISTADO DE GRUPOS EMITIDO                                           
007200 FD CTLSTP.                                                               
007300     COPY CTLSTP.                                                         
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600******************************************************************        
007700*               C A M P O S    D E    T R A B A J O              *        
007800******************************************************************        
007900 01 WKS-CAMPOS-DE-TRABAJO.                                                
008000    02 WKS-PROGRAMA               PIC X(08)         VALUE                 
008100                                                     "CTPGL003".          
008200    02 WKS-FIN-CTGRUP             PIC 9(01)         VALUE ZEROS.          
008300       88 WKS-END-CTGRUP                             VALUE 1.             
008400    02 WKS-GRUPOS-LEIDOS          PIC 9(07) COMP    VALUE ZEROS.          
008500    02 WKS-GRUPOS-SELECCIONADOS   PIC 9(07) COMP    VALUE ZEROS.          
008600    02 FILLER                     PIC X(04)         VALUE SPACES.         
008700                                                                          
008800******************************************************************        
008900*           T A R J E T A   D E   P A R A M E T R O S            *        
009000******************************************************************        
009100 01 WKS-TARJETA-PARAMETROS.                                               
009200    02 WKS-PARM-ENTRADA           PIC X(197)        VALUE SPACES.         
009300    02 WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.                     
009400       03 WKS-PE-FECHA               PIC 9(08).                           
009500       03 WKS-PE-JERARQUIA-OPERADOR  PIC X(50).                           
009600       03 WKS-PE-OFICINA             PIC 9(09).                           
009700       03 WKS-PE-NOMBRE              PIC X(50).                           
009800       03 WKS-PE-EXTERNO             PIC X(20).                           
009900       03 WKS-PE-STAFF               PIC 9(09).                           
010000       03 WKS-PE-JERARQUIA-FILTRO    PIC X(50).                           
010100       03 WKS-PE-HUERFANOS           PIC X(01).                           
010200    02 FILLER                     PIC X(04)         VALUE SPACES.         
010300                                                                          
010400******************************************************************        
010500*        A R E A   D E   T R A B A J O   D E   F E C H A         *        
010600******************************************************************        
010700 01 WKS-FECHA-TRABAJO.                                                    
010800    02 WKS-FECHA-PROCESO          PIC 9(08)         VALUE ZEROS.          
010900    02 WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.                   
011000       03 WKS-FP-ANIO                PIC 9(04).                           
011100       03 WKS-FP-MES                 PIC 9(02).                           
011200       03 WKS-FP-DIA                 PIC 9(02).                           
011300* VISTA DE SIGLO (REVISION Y2K) PARA VALIDAR EL ANIO RECIBIDO             
011400    02 WKS-FECHA-PROCESO-SIGLO REDEFINES WKS-FECHA-PROCESO.               
011500       03 WKS-FPS-SIGLO              PIC 9(02).                           
011600       03 WKS-FPS-ANIO-CORTO         PIC 9(02).                           
011700       03 WKS-FPS-MES                PIC 9(02).                           
011800       03 WKS-FPS-DIA                PIC 9(02).                           
011900    02 FILLER                     PIC X(04)         VALUE SPACES.         
012000                                                                          
012100******************************************************************        
012200*         A R E A   D E   E V A L U A C I O N   D E   F I L T    *        
012300******************************************************************        
012400 01 WKS-EVALUACION-FILTROS.                                               
012500    02 WKS-CAMPO-GENERICO         PIC X(50)         VALUE SPACES.         
012600    02 WKS-LONGITUD-GENERICO      PIC 9(02) COMP    VALUE ZEROS.          
012700    02 WKS-LON-JERARQUIA-OP       PIC 9(02) COMP    VALUE ZEROS.          
012800    02 WKS-LON-JERARQUIA-FILTRO   PIC 9(02) COMP    VALUE ZEROS.          
012900    02 WKS-LON-NOMBRE             PIC 9(02) COMP    VALUE ZEROS.          
013000    02 WKS-POS                    PIC 9(02) COMP    VALUE ZEROS.          
013100    02 WKS-POS-MAXIMA             PIC 9(02) COMP    VALUE ZEROS.          
013200    02 WKS-CUMPLE-JERARQUIA-OP    PIC 9(01)         VALUE ZEROS.          
013300       88 JERARQUIA-OP-CUMPLE                VALUE 1.                     
013400    02 WKS-CUMPLE-OFICINA         PIC 9(01)         VALUE ZEROS.          
013500       88 OFICINA-CUMPLE                     VALUE 1.                     
013600    02 WKS-CUMPLE-EXTERNO         PIC 9(01)         VALUE ZEROS.          
013700       88 EXTERNO-CUMPLE                     VALUE 1.                     
013800    02 WKS-CUMPLE-NOMBRE          PIC 9(01)         VALUE ZEROS.          
013900       88 NOMBRE-CUMPLE                      VALUE 1.                     
014000    02 WKS-CUMPLE-JERARQUIA-FILTRO PIC 9(01)        VALUE ZEROS.          
014100       88 JERARQUIA-FILTRO-CUMPLE            VALUE 1.                     
014200    02 WKS-CUMPLE-STAFF           PIC 9(01)         VALUE ZEROS.          
014300       88 STAFF-CUMPLE                       VALUE 1.                     
014400    02 WKS-CUMPLE-HUERFANO        PIC 9(01)         VALUE ZEROS.          
014500       88 HUERFANO-CUMPLE                    VALUE 1.                     
014600    02 FILLER                     PIC X(04)         VALUE SPACES.         
014700                                                                          
014800******************************************************************        
014900*            L I N E A S   D E L   L I S T A D O                 *        
015000******************************************************************        
015100 01 WKS-LINEA-ENCABEZADO.                                                 
015200    02 FILLER               PIC X(21) VALUE                               
015300       "LISTADO DE GRUPOS   ".                                            
015400    02 WKS-LE-FECHA         PIC 9(08).                                    
015500    02 FILLER               PIC X(103) VALUE SPACES.                      
015600                                                                          
015700 01 WKS-LINEA-GRUPO.                                                      
015800    02 WKS-LG-ID            PIC Z(8)9.                                    
015900    02 FILLER               PIC X(01) VALUE SPACES.                       
016000    02 WKS-LG-CUENTA        PIC X(20).                                    
016100    02 FILLER               PIC X(01) VALUE SPACES.                       
016200    02 WKS-LG-NOMBRE        PIC X(50).                                    
016300    02 FILLER               PIC X(01) VALUE SPACES.                       
016400    02 WKS-LG-OFICINA       PIC Z(8)9.                                    
016500    02 FILLER               PIC X(40) VALUE SPACES.                       
016600                                                                          
016700 01 WKS-LINEA-TRAILER.                                                    
016800    02 FILLER               PIC X(18) VALUE                               
016900       "RECORDS SELECTED: ".                                              
017000    02 WKS-LT-SELECCIONADOS PIC Z(6)9.                                    
017100    02 FILLER               PIC X(107) VALUE SPACES.                      
017200                                                                          
017300*                VARIABLES DE FILE STATUS EXTENDED               *        
017400 01 FS-CTGRUP                     PIC 9(02)         VALUE ZEROS.          
017500 01 FS-CTLSTP                     PIC 9(02)         VALUE ZEROS.          
017600 01 FS-CICLO                      PIC 9(02)         VALUE ZEROS.          
017700*                VARIABLES DE FILE STATUS EXTENDED               *        
017800 01 FSE-CTGRUP.                                                           
017900    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
018000    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
018100    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
018200    02 FILLER                    PIC X(02)          VALUE SPACES.         
018300 01 FSE-CTLSTP.                                                           
018400    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
018500    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
018600    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
018700    02 FILLER                    PIC X(02)          VALUE SPACES.         
018800                                                                          
018900* Variables de Rutina para control de File Status Extendido               
019000 01 PROGRAMA                      PIC X(08)         VALUE SPACES.         
019100 01 ARCHIVO                       PIC X(08)         VALUE SPACES.         
019200 01 ACCION                        PIC X(10)         VALUE SPACES.         
019300 01 LLAVE                         PIC X(32)         VALUE SPACES.         
019400******************************************************************        
019500 PROCEDURE DIVISION.                                                      
019600 000-MAIN SECTION.                                                        
019700     PERFORM APERTURA-ARCHIVOS                                            
019800     PERFORM IMPRIME-ENCABEZADO                                           
019900     PERFORM PROCESA-GRUPOS UNTIL WKS-END-CTGRUP                          
020000     PERFORM IMPRIME-TRAILER                                              
020100     PERFORM ESTADISTICAS                                                 
020200     PERFORM CIERRA-ARCHIVOS                                              
020300     STOP RUN.                                                            
020400 000-MAIN-E. EXIT.                                                        
020500                                                                          
020600* SE LEE LA TARJETA DE PARAMETROS Y SE ABREN LOS ARCHIVOS                 
020700 APERTURA-ARCHIVOS SECTION.                                               
020800     ACCEPT WKS-PARM-ENTRADA FROM SYSIN                                   
020900     MOVE WKS-PE-FECHA     TO WKS-FECHA-PROCESO                           
021000     MOVE 'CTPGL003'       TO PROGRAMA                                    
021100                                                                          
021200     IF WKS-FPS-SIGLO NOT = 19 AND WKS-FPS-SIGLO NOT = 20                 
021300        DISPLAY "*** ADVERTENCIA: SIGLO DE FECHA INUSUAL: "               
021400                 WKS-FECHA-PROCESO                                        
021500     END-IF                                                               
021600                                                                          
021700     OPEN INPUT  CTGRUP                                                   
021800          OUTPUT CTLSTP                                                   
021900                                                                          
022000     IF FS-CTLSTP NOT = 0                                                 
022100        DISPLAY "***********************************************"         
022200        DISPLAY "*   ERROR AL ABRIR ARCHIVO DE LISTADO          *"        
022300        DISPLAY "***********************************************"         
022400        DISPLAY "* FILE STATUS DEL ARCHIVO CTLSTP : " FS-CTLSTP           
022500        MOVE  91        TO RETURN-CODE                                    
022600        PERFORM CIERRA-ARCHIVOS                                           
022700        STOP RUN                                                          
022800     END-IF                                                               
022900                                                                          
023000     MOVE ZEROS    TO FS-CICLO                                            
023100     MOVE 'OPEN'   TO ACCION                                              
023200     MOVE SPACES   TO LLAVE                                               
023300                                                                          
023400     PERFORM FILE-STATUS-EXTENDED                                         
023500         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2                  
023600                                                                          
023700     MOVE ZEROS TO FS-CICLO.                                              
023800 APERTURA-ARCHIVOS-E. EXIT.                                               
023900                                                                          
024000******************************************************************        
024100*           E N C A B E Z A D O   D E L   L I S T A D O          *        
024200******************************************************************        
024300 IMPRIME-ENCABEZADO SECTION.                                              
024400     MOVE WKS-FECHA-PROCESO    TO WKS-LE-FECHA                            
024500     MOVE WKS-LINEA-ENCABEZADO TO CTLSTP-TEXTO                            
024600     MOVE ' '                  TO CTLSTP-CC                               
024700     WRITE CTLSTP-LINEA.                                                  
024800 IMPRIME-ENCABEZADO-E. EXIT.                                              
024900                                                                          
025000******************************************************************        
025100*       L E E   Y   E V A L U A   C A D A   G R U P O            *        
025200******************************************************************        
025300 PROCESA-GRUPOS SECTION.                                                  
025400     READ CTGRUP                                                          
025500          AT END                                                          
025600             MOVE 1 TO WKS-FIN-CTGRUP                                     
025700          NOT AT END                                                      
025800             ADD 1 TO WKS-GRUPOS-LEIDOS                                   
025900             PERFORM EVALUA-FILTROS-GRUPO                                 
026000             IF WKS-CUMPLE-JERARQUIA-OP = 1 AND                           
026100                WKS-CUMPLE-OFICINA      = 1 AND                           
026200                WKS-CUMPLE-EXTERNO      = 1 AND                           
026300                WKS-CUMPLE-NOMBRE       = 1 AND                           
026400                WKS-CUMPLE-JERARQUIA-FILTRO = 1 AND                       
026500                WKS-CUMPLE-STAFF        = 1 AND                           
026600                WKS-CUMPLE-HUERFANO     = 1 AND                           
026700                GR-LEVEL-ID = 2                                           
026800                ADD 1 TO WKS-GRUPOS-SELECCIONADOS                         
026900                PERFORM IMPRIME-GRUPO                                     
027000             END-IF                                                       
027100     END-READ                                                             
027200                                                                          
027300     IF FS-CTGRUP NOT = 0 AND FS-CTGRUP NOT = 10                          
027400        MOVE 1          TO FS-CICLO                                       
027500        MOVE 'READ'     TO ACCION                                         
027600        MOVE SPACES     TO LLAVE                                          
027700        MOVE 91         TO RETURN-CODE                                    
027800        PERFORM FILE-STATUS-EXTENDED                                      
027900        PERFORM CIERRA-ARCHIVOS                                           
028000        STOP RUN                                                          
028100     END-IF.                                                              
028200 PROCESA-GRUPOS-E. EXIT.                                                  
028300                                                                          
028400******************************************************************        
028500*   A P L I C A   C A D A   U N O   D E   L O S   F I L T R O S  *        
028600******************************************************************        
028700 EVALUA-FILTROS-GRUPO SECTION.                                            
028800     PERFORM EVALUA-JERARQUIA-OPERADOR                                    
028900     PERFORM EVALUA-FILTRO-OFICINA                                        
029000     PERFORM EVALUA-FILTRO-EXTERNO                                        
029100     PERFORM EVALUA-FILTRO-NOMBRE                                         
029200     PERFORM EVALUA-FILTRO-JERARQUIA                                      
029300     PERFORM EVALUA-FILTRO-STAFF                                          
029400     PERFORM EVALUA-FILTRO-HUERFANO.                                      
029500 EVALUA-FILTROS-GRUPO-E. EXIT.                                            
029600                                                                          
029700* ALCANCE: LA JERARQUIA DEL GRUPO DEBE EMPEZAR CON LA DEL                 
029800* OPERADOR QUE SOLICITA EL LISTADO                                        
029900 EVALUA-JERARQUIA-OPERADOR SECTION.                                       
030000     MOVE ZEROS                    TO WKS-CUMPLE-JERARQUIA-OP             
030100     MOVE WKS-PE-JERARQUIA-OPERADOR TO WKS-CAMPO-GENERICO                 
030200     PERFORM CALCULA-LONGITUD-GENERICO                                    
030300     MOVE WKS-LONGITUD-GENERICO    TO WKS-LON-JERARQUIA-OP                
030400     IF WKS-LON-JERARQUIA-OP = 0                                          
030500        MOVE 1 TO WKS-CUMPLE-JERARQUIA-OP                                 
030600     ELSE                                                                 
030700        IF GR-OFFICE-HIER(1:WKS-LON-JERARQUIA-OP) =                       
030800           WKS-PE-JERARQUIA-OPERADOR(1:WKS-LON-JERARQUIA-OP)              
030900           MOVE 1 TO WKS-CUMPLE-JERARQUIA-OP                              
031000        END-IF                                                            
031100     END-IF.                                                              
031200 EVALUA-JERARQUIA-OPERADOR-E. EXIT.                                       
031300                                                                          
031400* FILTRO DE OFICINA: SOLO SE APLICA SI VIENE DISTINTO DE CERO             
031500 EVALUA-FILTRO-OFICINA SECTION.                                           
031600     IF WKS-PE-OFICINA = 0                                                
031700        MOVE 1 TO WKS-CUMPLE-OFICINA                                      
031800     ELSE                                                                 
031900        IF GR-OFFICE-ID = WKS-PE-OFICINA                                  
032000           MOVE 1 TO WKS-CUMPLE-OFICINA                                   
032100        ELSE                                                              
032200           MOVE 0 TO WKS-CUMPLE-OFICINA                                   
032300        END-IF                                                            
032400     END-IF.                                                              
032500 EVALUA-FILTRO-OFICINA-E. EXIT.                                           
032600                                                                          
032700* FILTRO DE ID EXTERNO: IGUALDAD EXACTA SI VIENE NO EN BLANCO             
032800 EVALUA-FILTRO-EXTERNO SECTION.                                           
032900     IF WKS-PE-EXTERNO = SPACES                                           
033000        MOVE 1 TO WKS-CUMPLE-EXTERNO                                      
033100     ELSE                                                                 
033200        IF GR-EXTERNAL-ID = WKS-PE-EXTERNO                                
033300           MOVE 1 TO WKS-CUMPLE-EXTERNO                                   
033400        ELSE                                                              
033500           MOVE 0 TO WKS-CUMPLE-EXTERNO                                   
033600        END-IF                                                            
033700     END-IF.                                                              
033800 EVALUA-FILTRO-EXTERNO-E. EXIT.                                           
033900                                                                          
034000* FILTRO DE NOMBRE: EL NOMBRE DEBE APARECER EN CUALQUIER                  
034100* POSICION DEL NOMBRE DEL GRUPO                                           
034200 EVALUA-FILTRO-NOMBRE SECTION.                                            
034300     IF WKS-PE-NOMBRE = SPACES                                            
034400        MOVE 1 TO WKS-CUMPLE-NOMBRE                                       
034500     ELSE                                                                 
034600        MOVE 0                 TO WKS-CUMPLE-NOMBRE                       
034700        MOVE WKS-PE-NOMBRE      TO WKS-CAMPO-GENERICO                     
034800        PERFORM CALCULA-LONGITUD-GENERICO                                 
034900        MOVE WKS-LONGITUD-GENERICO TO WKS-LON-NOMBRE                      
035000        COMPUTE WKS-POS-MAXIMA = 51 - WKS-LON-NOMBRE                      
035100        PERFORM BUSCA-SUBCADENA-NOMBRE                                    
035200            VARYING WKS-POS FROM 1 BY 1                                   
035300            UNTIL WKS-POS > WKS-POS-MAXIMA OR                             
035400                  WKS-CUMPLE-NOMBRE = 1                                   
035500     END-IF.                                                              
035600 EVALUA-FILTRO-NOMBRE-E. EXIT.                                            
035700                                                                          
035800 BUSCA-SUBCADENA-NOMBRE SECTION.                                          
035900     IF GR-DISPLAY-NAME(WKS-POS:WKS-LON-NOMBRE) =                         
036000        WKS-PE-NOMBRE(1:WKS-LON-NOMBRE)                                   
036100        MOVE 1 TO WKS-CUMPLE-NOMBRE                                       
036200     END-IF.                                                              
036300 BUSCA-SUBCADENA-NOMBRE-E. EXIT.                                          
036400                                                                          
036500* FILTRO DE JERARQUIA: RESTRINGE AUN MAS EL ALCANCE DEL                   
036600* OPERADOR SI VIENE NO EN BLANCO                                          
036700 EVALUA-FILTRO-JERARQUIA SECTION.                                         
036800     IF WKS-PE-JERARQUIA-FILTRO = SPACES                                  
036900        MOVE 1 TO WKS-CUMPLE-JERARQUIA-FILTRO                             
037000     ELSE                                                                 
037100        MOVE WKS-PE-JERARQUIA-FILTRO TO WKS-CAMPO-GENERICO                
037200        PERFORM CALCULA-LONGITUD-GENERICO                                 
037300        MOVE WKS-LONGITUD-GENERICO  TO WKS-LON-JERARQUIA-FILTRO           
037400        IF GR-OFFICE-HIER(1:WKS-LON-JERARQUIA-FILTRO) =                   
037500           WKS-PE-JERARQUIA-FILTRO(1:WKS-LON-JERARQUIA-FILTRO)            
037600           MOVE 1 TO WKS-CUMPLE-JERARQUIA-FILTRO                          
037700        ELSE                                                              
037800           MOVE 0 TO WKS-CUMPLE-JERARQUIA-FILTRO                          
037900        END-IF                                                            
038000     END-IF.                                                              
038100 EVALUA-FILTRO-JERARQUIA-E. EXIT.                                         
038200                                                                          
038300* FILTRO DE PROMOTOR (STAFF): SOLO SE APLICA SI VIENE                     
038400* DISTINTO DE CERO                                                        
038500 EVALUA-FILTRO-STAFF SECTION.                                             
038600     IF WKS-PE-STAFF = 0                                                  
038700        MOVE 1 TO WKS-CUMPLE-STAFF                                        
038800     ELSE                                                                 
038900        IF GR-STAFF-ID = WKS-PE-STAFF                                     
039000           MOVE 1 TO WKS-CUMPLE-STAFF                                     
039100        ELSE                                                              
039200           MOVE 0 TO WKS-CUMPLE-STAFF                                     
039300        END-IF                                                            
039400     END-IF.                                                              
039500 EVALUA-FILTRO-STAFF-E. EXIT.                                             
039600                                                                          
039700* FILTRO DE SOLO HUERFANOS: EL GRUPO NO DEBE TENER CENTRO PADRE           
039800 EVALUA-FILTRO-HUERFANO SECTION.                                          
039900     IF WKS-PE-HUERFANOS NOT = 'S'                                        
040000        MOVE 1 TO WKS-CUMPLE-HUERFANO                                     
040100     ELSE                                                                 
040200        IF GR-PARENT-ID = 0                                               
040300           MOVE 1 TO WKS-CUMPLE-HUERFANO                                  
040400        ELSE                                                              
040500           MOVE 0 TO WKS-CUMPLE-HUERFANO                                  
040600        END-IF                                                            
040700     END-IF.                                                              
040800 EVALUA-FILTRO-HUERFANO-E. EXIT.                                          
040900                                                                          
041000* OBTIENE LA LONGITUD SIN BLANCOS A LA DERECHA DE                         
041100* WKS-CAMPO-GENERICO (CERO SI VIENE TODO EN BLANCO)                       
041200 CALCULA-LONGITUD-GENERICO SECTION.                                       
041300     MOVE 50 TO WKS-LONGITUD-GENERICO                                     
041400     PERFORM RECORRE-LONGITUD-GENERICO                                    
041500         VARYING WKS-LONGITUD-GENERICO FROM 50 BY -1                      
041600         UNTIL WKS-LONGITUD-GENERICO = 0 OR                               
041700           WKS-CAMPO-GENERICO(WKS-LONGITUD-GENERICO:1) NOT =              
041800           SPACE.                                                         
041900 CALCULA-LONGITUD-GENERICO-E. EXIT.                                       
042000                                                                          
042100 RECORRE-LONGITUD-GENERICO SECTION.                                       
042200     CONTINUE.                                                            
042300 RECORRE-LONGITUD-GENERICO-E. EXIT.                                       
042400                                                                          
042500******************************************************************        
042600*              I M P R I M E   L A   L I N E A   D E L   G R U P *        
042700******************************************************************        
042800 IMPRIME-GRUPO SECTION.                                                   
042900     MOVE GR-ID                TO WKS-LG-ID                               
043000     MOVE GR-ACCOUNT-NO         TO WKS-LG-CUENTA                          
043100     MOVE GR-DISPLAY-NAME       TO WKS-LG-NOMBRE                          
043200     MOVE GR-OFFICE-ID          TO WKS-LG-OFICINA                         
043300     MOVE WKS-LINEA-GRUPO       TO CTLSTP-TEXTO                           
043400     MOVE ' '                   TO CTLSTP-CC                              
043500     WRITE CTLSTP-LINEA.                                                  
043600 IMPRIME-GRUPO-E. EXIT.                                                   
043700                                                                          
043800******************************************************************        
043900*          I M P R I M E   E L   T R A I L E R   D E L   C O N   *        
044000******************************************************************        
044100 IMPRIME-TRAILER SECTION.                                                 
044200     MOVE WKS-GRUPOS-SELECCIONADOS TO WKS-LT-SELECCIONADOS                
044300     MOVE WKS-LINEA-TRAILER        TO CTLSTP-TEXTO                        
044400     MOVE ' '                      TO CTLSTP-CC                           
044500     WRITE CTLSTP-LINEA.                                                  
044600 IMPRIME-TRAILER-E. EXIT.                                                 
044700                                                                          
044800 FILE-STATUS-EXTENDED SECTION.                                            
044900     EVALUATE FS-CICLO                                                    
045000        WHEN 1                                                            
045100            IF FS-CTGRUP NOT EQUAL 0                                      
045200               MOVE 'CTGRUP'   TO ARCHIVO                                 
045300               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
045400                                     LLAVE, FS-CTGRUP, FSE-CTGRUP         
045500               MOVE  91        TO RETURN-CODE                             
045600               PERFORM CIERRA-ARCHIVOS                                    
045700               STOP RUN                                                   
045800            END-IF                                                        
045900        WHEN OTHER                                                        
046000            IF FS-CTLSTP NOT EQUAL 0                                      
046100               MOVE 'CTLSTP'   TO ARCHIVO                                 
046200               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
046300                                     LLAVE, FS-CTLSTP, FSE-CTLSTP         
046400               MOVE  91        TO RETURN-CODE                             
046500               PERFORM CIERRA-ARCHIVOS                                    
046600               STOP RUN                                                   
046700            END-IF                                                        
046800     END-EVALUATE.                                                        
046900 FILE-STATUS-EXTENDED-E. EXIT.                                            
047000                                                                          
047100 ESTADISTICAS SECTION.                                                    
047200     DISPLAY                                                              
047300     "**********************************************************"         
047400     DISPLAY                                                              
047500     "*     E S T A D I S T I C A S   D E L   P R O C E S O     *"        
047600     DISPLAY                                                              
047700     "**********************************************************"         
047800     DISPLAY "GRUPOS LEIDOS             : " WKS-GRUPOS-LEIDOS             
047900     DISPLAY "GRUPOS SELECCIONADOS      : "                               
048000              WKS-GRUPOS-SELECCIONADOS                                    
048100     DISPLAY                                                              
048200     "**********************************************************".        
048300 ESTADISTICAS-E. EXIT.                                                    
048400                                                                          
048500 CIERRA-ARCHIVOS SECTION.                                                 
048600     CLOSE CTGRUP, CTLSTP.                                                
048700 CIERRA-ARCHIVOS-E. EXIT.                                                 
