000100******************************************************************        
000200*  CTGRUP  -  MAESTRO DE GRUPOS DE LA CARTERA (GROUP) - USADO    *        
000300*              POR EL LISTADOR DE GRUPOS - REGISTRO 201         *         
000400*  USADO POR : CTPGL003                                          *        
000500******************************************************************        
000600 01  REG-CTGRUP.                                                          
000700     02  GR-ID                     PIC 9(09).                             
000800     02  GR-ACCOUNT-NO             PIC X(20).                             
000900     02  GR-DISPLAY-NAME           PIC X(50).                             
001000     02  GR-LEVEL-ID               PIC 9(02).                             
001100         88  GR-NIVEL-GRUPO                    VALUE 02.                  
001200     02  GR-OFFICE-ID              PIC 9(09).                             
001300     02  GR-OFFICE-HIER            PIC X(50).                             
001400     02  GR-STAFF-ID               PIC 9(09).                             
001500     02  GR-PARENT-ID              PIC 9(09).                             
001600     02  GR-EXTERNAL-ID            PIC X(20).                             
001700     02  GR-STATUS                 PIC 9(03).                             
001800     02  FILLER                    PIC X(20).                             
