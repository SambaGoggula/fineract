000100******************************************************************        
000200* FECHA       : 08/07/1994                                      *         
000300* PROGRAMADOR : M. LOPEZ (MLOP)                                 *         
000400* APLICACION  : CARTERA - CUADRES DE PRESTAMO                   *         
000500* PROGRAMA    : CTPAR002                                        *         
000600* TIPO        : BATCH                                          *          
000700* DESCRIPCION : ARCHIVA EL CUADRE DE PAGOS DE UN PRESTAMO,      *         
000800*             : TOMANDO LA VERSION VIGENTE DE LAS CUOTAS Y      *         
000900*             : EMITIENDO EL DESEMBOLSO, CADA CUOTA Y LOS       *         
001000*             : TOTALES GENERALES DEL PRESTAMO                  *         
001100* ARCHIVOS    : CTPRES=C,CTCUOT=C,CTLSTP=A                      *         
001200* ACCION (ES) : A=ACTUALIZA, R=REPORTE, C=CONSULTAR              *        
001300* INSTALADO   : DD/MM/AAAA                                      *         
001400* BPM/RATIONAL: 115520                                          *         
001500* NOMBRE      : CUADRE DE PAGOS DE PRESTAMO                     *         
001600* DESCRIPCION : PROCESO NOCTURNO DE CARTERA                     *         
001700******************************************************************        
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.                    CTPAR002.                                 
002000 AUTHOR.                        M. LOPEZ.                                 
002100 INSTALLATION.                  CARTERA-DEPTO DE SISTEMAS.                
002200 DATE-WRITTEN.                  08/07/1994.                               
002300 DATE-COMPILED.                                                           
002400 SECURITY.                      USO INTERNO DEPARTAMENTAL.                
002500******************************************************************        
002600*                    B I T A C O R A   D E   C A M B I O S       *        
002700******************************************************************        
002800* 08/07/1994  MLOP  1155-ESCR  PROGRAMA ORIGINAL. EMISION DEL    *        
002900*                              CUADRE DE PAGOS DE UN PRESTAMO    *        
003000* 14/02/1995  MLOP  1178-ESCR  SE AGREGA CLAMPEO DE VERSION      *        
003100*                              VIGENTE CUANDO NO HAY CUOTAS      *        
003200* 30/09/1996  RORT  1360-ESCR  SE AGREGA CALCULO DE DIAS POR     *        
003300*                              PERIODO VIA NUMERO JULIANO        *        
003400* 17/03/1998  JCAS  1398-ESCR  SE SUSTITUYE FECHA DESDE AUSENTE  *        
003500*                              POR EL ULTIMO VENCIMIENTO LEIDO   *        
003600* 11/08/1998  MLOP  1402-Y2K   REVISION Y2K: FECHAS DE 8 DIGITOS *        
003700*                              AAAAMMDD YA EN USO, SIN CAMBIO DE *        
003800*                              FORMATO. SE VALIDA SIGLO EN       *        
003900*                              COMPARACIONES DE FECHA            *        
004000* 04/02/1999  MLOP  1402-Y2K   CIERRE DE REVISION Y2K. PRUEBAS   *        
004100*                              CON FECHAS 1999/2000 SATISFACT.  *         
004200* 22/11/2002  RORT  1510-ESCR  SE AGREGA TOTAL DE REEMBOLSO      *        
004300*                              ESPERADO EN EL TRAILER            *        
004400* 09/06/2005  JCAS  1575-ESCR  SE AGREGA CONTEO DE CUOTAS        *        
004500*                              EMITIDAS EN EL INFORME FINAL      *        
004600******************************************************************        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300******************************************************************        
005400*              A R C H I V O S   D E   E N T R A D A                      
005500******************************************************************        
005600     SELECT CTPRES  ASSIGN   TO CTPRES                                    
005700            ORGANIZATION     IS SEQUENTIAL                                
005800            ACCESS MODE      IS SEQUENTIAL                                
005900            FILE STATUS      IS FS-CTPRES                                 
006000                                FSE-CTPRES.                               
006100     SELECT CTCUOT  ASSIGN   TO CTCUOT                                    
006200            ORGANIZATION     IS SEQUENTIAL                                
006300            ACCESS MODE      IS SEQUENTIAL                                
006400            FILE STATUS      IS FS-CTCUOT                                 
006500                                FSE-CTCUOT.                               
006600******************************************************************        
006700*              A R C H I V O S   D E   S A L I D A                        
006800******************************************************************        
006900     SELECT CTLSTP  ASSIGN   TO CTLSTP                                    
007000            ORGANIZATION     IS SEQUENTIAL                                
007100            ACCESS MODE      IS SEQUENTIAL                                
007200            FILE STATUS      IS FS-CTLSTP                                 
007300                                FSE-CTLSTP.                               
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700*1 -->ENCABEZADO DE DESEMBOLSO DEL PRESTAMO                               
007800 FD CTPRES.                                                               
007900     COPY CTPRES.                                                         
008000                                                                          
008100*2 -->CUOTAS DE CUADRE ARCHIVADAS, ORDEN PRESTAMO/VERSION/CUOTA           
008200 FD CTCUOT.                                                               
008300     COPY CTCUOT.                                                         
008400                                                                          
008500*3 -->LISTADO DEL CUADRE DE PAGOS EMITIDO                                 
008600 FD CTLSTP.                                                               
008700     COPY CTLSTP.                                                         
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000******************************************************************        
009100*               C A M P O S    D E    T R A B A J O              *        
009200******************************************************************        
009300 01 WKS-CAMPOS-DE-TRABAJO.                                                
009400    02 WKS-PROGRAMA               PIC X(08)         VALUE                 
009500                                                     "CTPAR002".          
009600    02 WKS-LOAN-ID-PEDIDO         PIC 9(09)         VALUE ZEROS.          
009700    02 WKS-VERSION-ACTUAL         PIC 9(04) COMP    VALUE ZEROS.          
009800    02 WKS-FIN-CTCUOT             PIC 9(01)         VALUE ZEROS.          
009900       88 WKS-END-CTCUOT                             VALUE 1.             
010000    02 WKS-CUOTAS-EMITIDAS        PIC 9(05) COMP    VALUE ZEROS.          
010100    02 FILLER                     PIC X(04)         VALUE SPACES.         
010200                                                                          
010300******************************************************************        
010400*          A C U M U L A D O R E S   D E L   C U A D R E         *        
010500******************************************************************        
010600 01 WKS-ACUMULADORES.                                                     
010700    02 WKS-SALDO-INSOLUTO         PIC S9(11)V99     VALUE ZEROS.          
010800    02 WKS-TOT-PRINCIPAL-DESEM    PIC S9(13)V99     VALUE ZEROS.          
010900    02 WKS-TOT-PRINCIPAL-ESPER    PIC S9(13)V99     VALUE ZEROS.          
011000    02 WKS-TOT-INTERES            PIC S9(13)V99     VALUE ZEROS.          
011100    02 WKS-TOT-CARGOS             PIC S9(13)V99     VALUE ZEROS.          
011200    02 WKS-TOT-MORA               PIC S9(13)V99     VALUE ZEROS.          
011300    02 WKS-TOT-REEMBOLSO-ESPER    PIC S9(13)V99     VALUE ZEROS.          
011400    02 WKS-PLAZO-DIAS             PIC S9(05) COMP   VALUE ZEROS.          
011500    02 FILLER                     PIC X(04)         VALUE SPACES.         
011600                                                                          
011700******************************************************************        
011800*        A R E A   D E   T R A B A J O   D E   P E R I O D O     *        
011900******************************************************************        
012000 01 WKS-PERIODO.                                                          
012100    02 WKS-ULTIMA-FECHA-VENC      PIC 9(08)         VALUE ZEROS.          
012200    02 WKS-ULTIMA-FECHA-VENC-R REDEFINES WKS-ULTIMA-FECHA-VENC.           
012300       04 WKS-UFV-ANIO            PIC 9(04).                              
012400       04 WKS-UFV-MES             PIC 9(02).                              
012500       04 WKS-UFV-DIA             PIC 9(02).                              
012600    02 WKS-FECHA-DESDE-MOSTRAR    PIC 9(08)         VALUE ZEROS.          
012700    02 WKS-FECHA-DESDE-R REDEFINES WKS-FECHA-DESDE-MOSTRAR.               
012800       04 WKS-FD-ANIO             PIC 9(04).                              
012900       04 WKS-FD-MES              PIC 9(02).                              
013000       04 WKS-FD-DIA              PIC 9(02).                              
013100    02 WKS-FECHA-HASTA            PIC 9(08)         VALUE ZEROS.          
013200    02 WKS-FECHA-HASTA-R REDEFINES WKS-FECHA-HASTA.                       
013300       04 WKS-FH-ANIO             PIC 9(04).                              
013400       04 WKS-FH-MES              PIC 9(02).                              
013500       04 WKS-FH-DIA              PIC 9(02).                              
013600    02 WKS-DIAS-PERIODO           PIC S9(05) COMP   VALUE ZEROS.          
013700    02 WKS-JULIANO-DESDE          PIC 9(07) COMP    VALUE ZEROS.          
013800    02 WKS-JULIANO-HASTA          PIC 9(07) COMP    VALUE ZEROS.          
013900    02 WKS-TOT-INSTALLMENT        PIC S9(11)V99     VALUE ZEROS.          
014000    02 WKS-TOT-COSTO-PERIODO      PIC S9(11)V99     VALUE ZEROS.          
014100    02 WKS-TOT-DEBIDO-PERIODO     PIC S9(11)V99     VALUE ZEROS.          
014200    02 FILLER                     PIC X(04)         VALUE SPACES.         
014300                                                                          
014400******************************************************************        
014500*            L I N E A S   D E L   L I S T A D O                 *        
014600******************************************************************        
014700 01 WKS-LINEA-ENCABEZADO.                                                 
014800    02 FILLER               PIC X(07) VALUE "PRESTAMO".                   
014900    02 WKS-LE-LOAN-ID       PIC Z(8)9.                                    
015000    02 FILLER               PIC X(10) VALUE "  VERSION ".                 
015100    02 WKS-LE-VERSION       PIC Z(3)9.                                    
015200    02 FILLER               PIC X(97) VALUE SPACES.                       
015300                                                                          
015400 01 WKS-LINEA-DISBURSO.                                                   
015500    02 FILLER               PIC X(05) VALUE "DISB ".                      
015600    02 WKS-LD-FECHA         PIC 9(08).                                    
015700    02 FILLER               PIC X(02) VALUE SPACES.                       
015800    02 WKS-LD-MONTO         PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
015900    02 FILLER               PIC X(02) VALUE SPACES.                       
016000    02 WKS-LD-CARGOS        PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
016100    02 FILLER               PIC X(80) VALUE SPACES.                       
016200                                                                          
016300 01 WKS-LINEA-CUOTA.                                                      
016400    02 WKS-LC-CUOTA         PIC Z(3)9.                                    
016500    02 FILLER               PIC X(01) VALUE SPACES.                       
016600    02 WKS-LC-DESDE         PIC 9(08).                                    
016700    02 FILLER               PIC X(01) VALUE SPACES.                       
016800    02 WKS-LC-HASTA         PIC 9(08).                                    
016900    02 FILLER               PIC X(01) VALUE SPACES.                       
017000    02 WKS-LC-PRINCIPAL     PIC ZZZ,ZZZ,ZZ9.99-.                          
017100    02 WKS-LC-INTERES       PIC ZZZ,ZZZ,ZZ9.99-.                          
017200    02 WKS-LC-CARGOS        PIC ZZZ,ZZZ,ZZ9.99-.                          
017300    02 WKS-LC-MORA          PIC ZZZ,ZZZ,ZZ9.99-.                          
017400    02 WKS-LC-CUOTA-TOTAL   PIC ZZZ,ZZZ,ZZ9.99-.                          
017500    02 WKS-LC-TOTAL-DEBIDO  PIC ZZZ,ZZZ,ZZ9.99-.                          
017600    02 WKS-LC-SALDO         PIC ZZZ,ZZZ,ZZ9.99-.                          
017700    02 FILLER               PIC X(01) VALUE SPACES.                       
017800                                                                          
017900 01 WKS-LINEA-TRAILER.                                                    
018000    02 FILLER               PIC X(06) VALUE "PLAZO ".                     
018100    02 WKS-LT-PLAZO         PIC Z(4)9.                                    
018200    02 FILLER               PIC X(06) VALUE " DIAS ".                     
018300    02 WKS-LT-DESEMBOLSADO  PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
018400    02 FILLER               PIC X(01) VALUE SPACES.                       
018500    02 WKS-LT-PRINC-ESPER   PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
018600    02 FILLER               PIC X(01) VALUE SPACES.                       
018700    02 WKS-LT-INTERES       PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
018800    02 FILLER               PIC X(01) VALUE SPACES.                       
018900    02 WKS-LT-CARGOS        PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
019000    02 FILLER               PIC X(01) VALUE SPACES.                       
019100    02 WKS-LT-MORA          PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
019200    02 FILLER               PIC X(01) VALUE SPACES.                       
019300    02 WKS-LT-REEMBOLSO     PIC Z,ZZZ,ZZZ,ZZ9.99-.                        
019400    02 FILLER               PIC X(01) VALUE SPACES.                       
019500                                                                          
019600*                VARIABLES DE FILE STATUS EXTENDED               *        
019700 01 FS-CTPRES                     PIC 9(02)         VALUE ZEROS.          
019800 01 FS-CTCUOT                     PIC 9(02)         VALUE ZEROS.          
019900 01 FS-CTLSTP                     PIC 9(02)         VALUE ZEROS.          
020000 01 FS-CICLO                      PIC 9(02)         VALUE ZEROS.          
020100*                VARIABLES DE FILE STATUS EXTENDED               *        
020200 01 FSE-CTPRES.                                                           
020300    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
020400    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
020500    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
020600    02 FILLER                    PIC X(02)          VALUE SPACES.         
020700 01 FSE-CTCUOT.                                                           
020800    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
020900    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
021000    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
021100    02 FILLER                    PIC X(02)          VALUE SPACES.         
021200 01 FSE-CTLSTP.                                                           
021300    02 FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.          
021400    02 FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.          
021500    02 FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.          
021600    02 FILLER                    PIC X(02)          VALUE SPACES.         
021700                                                                          
021800* Variables de Rutina para control de File Status Extendido               
021900 01 PROGRAMA                      PIC X(08)         VALUE SPACES.         
022000 01 ARCHIVO                       PIC X(08)         VALUE SPACES.         
022100 01 ACCION                        PIC X(10)         VALUE SPACES.         
022200 01 LLAVE                         PIC X(32)         VALUE SPACES.         
022300******************************************************************        
022400 PROCEDURE DIVISION.                                                      
022500 000-MAIN SECTION.                                                        
022600     PERFORM APERTURA-ARCHIVOS                                            
022700     PERFORM DETERMINA-VERSION-ACTUAL                                     
022800                                                                          
022900     IF WKS-VERSION-ACTUAL > 0                                            
023000        PERFORM REABRE-CTCUOT                                             
023100        PERFORM IMPRIME-ENCABEZADO                                        
023200        PERFORM EMITE-DISBURSO                                            
023300        PERFORM PROCESA-CUOTAS UNTIL WKS-END-CTCUOT                       
023400        PERFORM EMITE-TRAILER                                             
023500     END-IF                                                               
023600                                                                          
023700     PERFORM ESTADISTICAS                                                 
023800     PERFORM CIERRA-ARCHIVOS                                              
023900     STOP RUN.                                                            
024000 000-MAIN-E. EXIT.                                                        
024100                                                                          
024200* ACEPTAMOS EL NUMERO DE PRESTAMO SOLICITADO DESDE SYSIN                  
024300 APERTURA-ARCHIVOS SECTION.                                               
024400     ACCEPT WKS-LOAN-ID-PEDIDO FROM SYSIN                                 
024500     MOVE 'CTPAR002'  TO PROGRAMA                                         
024600                                                                          
024700     OPEN INPUT  CTPRES CTCUOT                                            
024800          OUTPUT CTLSTP                                                   
024900                                                                          
025000     IF FS-CTLSTP NOT = 0                                                 
025100        DISPLAY "***********************************************"         
025200        DISPLAY "*   ERROR AL ABRIR ARCHIVO DE LISTADO          *"        
025300        DISPLAY "***********************************************"         
025400        DISPLAY "* FILE STATUS DEL ARCHIVO CTLSTP : " FS-CTLSTP           
025500        MOVE  91        TO RETURN-CODE                                    
025600        PERFORM CIERRA-ARCHIVOS                                           
025700        STOP RUN                                                          
025800     END-IF                                                               
025900                                                                          
026000     MOVE ZEROS    TO FS-CICLO                                            
026100     MOVE 'OPEN'   TO ACCION                                              
026200     MOVE SPACES   TO LLAVE                                               
026300                                                                          
026400     PERFORM FILE-STATUS-EXTENDED                                         
026500         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 3                  
026600                                                                          
026700     READ CTPRES                                                          
026800          AT END                                                          
026900             CONTINUE                                                     
027000     END-READ                                                             
027100                                                                          
027200     MOVE ZEROS TO FS-CICLO.                                              
027300 APERTURA-ARCHIVOS-E. EXIT.                                               
027400                                                                          
027500******************************************************************        
027600*   P R I M E R A   P A S A D A :   V E R S I O N   V I G E N T *         
027700******************************************************************        
027800 DETERMINA-VERSION-ACTUAL SECTION.                                        
027900     PERFORM EVALUA-UNA-CUOTA-VERSION                                     
028000         UNTIL WKS-END-CTCUOT.                                            
028100 DETERMINA-VERSION-ACTUAL-E. EXIT.                                        
028200                                                                          
028300 EVALUA-UNA-CUOTA-VERSION SECTION.                                        
028400     READ CTCUOT                                                          
028500          AT END                                                          
028600             MOVE 1 TO WKS-FIN-CTCUOT                                     
028700          NOT AT END                                                      
028800             IF LS-LOAN-ID = WKS-LOAN-ID-PEDIDO AND                       
028900                LS-VERSION > WKS-VERSION-ACTUAL                           
029000                MOVE LS-VERSION TO WKS-VERSION-ACTUAL                     
029100             END-IF                                                       
029200     END-READ                                                             
029300                                                                          
029400     IF FS-CTCUOT NOT = 0 AND FS-CTCUOT NOT = 10                          
029500        MOVE 2          TO FS-CICLO                                       
029600        MOVE 'READ'     TO ACCION                                         
029700        MOVE SPACES     TO LLAVE                                          
029800        MOVE 91         TO RETURN-CODE                                    
029900        PERFORM FILE-STATUS-EXTENDED                                      
030000        PERFORM CIERRA-ARCHIVOS                                           
030100        STOP RUN                                                          
030200     END-IF.                                                              
030300 EVALUA-UNA-CUOTA-VERSION-E. EXIT.                                        
030400                                                                          
030500* SE VUELVE A ABRIR CTCUOT PARA LA SEGUNDA PASADA (EMISION)               
030600 REABRE-CTCUOT SECTION.                                                   
030700     MOVE 0 TO WKS-FIN-CTCUOT                                             
030800     OPEN INPUT CTCUOT                                                    
030900     MOVE ZEROS    TO WKS-SALDO-INSOLUTO WKS-ULTIMA-FECHA-VENC.           
031000 REABRE-CTCUOT-E. EXIT.                                                   
031100                                                                          
031200******************************************************************        
031300*           E N C A B E Z A D O   D E L   L I S T A D O          *        
031400******************************************************************        
031500 IMPRIME-ENCABEZADO SECTION.                                              
031600     MOVE LH-LOAN-ID           TO WKS-LE-LOAN-ID                          
031700     MOVE WKS-VERSION-ACTUAL   TO WKS-LE-VERSION                          
031800     MOVE WKS-LINEA-ENCABEZADO TO CTLSTP-TEXTO                            
031900     MOVE ' '                  TO CTLSTP-CC                               
032000     WRITE CTLSTP-LINEA.                                                  
032100 IMPRIME-ENCABEZADO-E. EXIT.                                              
032200                                                                          
032300******************************************************************        
032400*          E M I T E   L A   L I N E A   D E L   D E S E M B O L *        
032500******************************************************************        
032600 EMITE-DISBURSO SECTION.                                                  
032700     MOVE LH-DISB-AMOUNT       TO WKS-SALDO-INSOLUTO                      
032800     MOVE LH-DISB-AMOUNT       TO WKS-TOT-PRINCIPAL-DESEM                 
032900     ADD  LH-DISB-FEES         TO WKS-TOT-CARGOS                          
033000     ADD  LH-DISB-FEES         TO WKS-TOT-REEMBOLSO-ESPER                 
033100     MOVE LH-DISB-DATE         TO WKS-ULTIMA-FECHA-VENC                   
033200                                                                          
033300     MOVE LH-DISB-DATE         TO WKS-LD-FECHA                            
033400     MOVE LH-DISB-AMOUNT       TO WKS-LD-MONTO                            
033500     MOVE LH-DISB-FEES         TO WKS-LD-CARGOS                           
033600     MOVE WKS-LINEA-DISBURSO   TO CTLSTP-TEXTO                            
033700     MOVE ' '                  TO CTLSTP-CC                               
033800     WRITE CTLSTP-LINEA.                                                  
033900 EMITE-DISBURSO-E. EXIT.                                                  
034000                                                                          
034100******************************************************************        
034200*      P R O C E S A   C A D A   C U O T A   D E   L A   V E R   *        
034300******************************************************************        
034400 PROCESA-CUOTAS SECTION.                                                  
034500     READ CTCUOT                                                          
034600          AT END                                                          
034700             MOVE 1 TO WKS-FIN-CTCUOT                                     
034800     END-READ                                                             
034900                                                                          
035000     IF NOT WKS-END-CTCUOT                                                
035100        IF LS-LOAN-ID = WKS-LOAN-ID-PEDIDO AND                            
035200           LS-VERSION = WKS-VERSION-ACTUAL                                
035300           PERFORM CALCULA-DIAS-PERIODO                                   
035400           PERFORM ACUMULA-CUOTA                                          
035500           PERFORM IMPRIME-CUOTA                                          
035600           ADD 1 TO WKS-CUOTAS-EMITIDAS                                   
035700           MOVE LS-DUE-DATE TO WKS-ULTIMA-FECHA-VENC                      
035800        END-IF                                                            
035900     END-IF                                                               
036000                                                                          
036100     IF FS-CTCUOT NOT = 0 AND FS-CTCUOT NOT = 10                          
036200        MOVE 2          TO FS-CICLO                                       
036300        MOVE 'READ'     TO ACCION                                         
036400        MOVE SPACES     TO LLAVE                                          
036500        MOVE 91         TO RETURN-CODE                                    
036600        PERFORM FILE-STATUS-EXTENDED                                      
036700        PERFORM CIERRA-ARCHIVOS                                           
036800        STOP RUN                                                          
036900     END-IF.                                                              
037000 PROCESA-CUOTAS-E. EXIT.                                                  
037100                                                                          
037200* DIAS DEL PERIODO: SI LA FECHA DESDE ESTA AUSENTE SE USA EL              
037300* ULTIMO VENCIMIENTO LEIDO (O LA FECHA DE DESEMBOLSO)                     
037400 CALCULA-DIAS-PERIODO SECTION.                                            
037500     IF LS-FROM-DATE = 0                                                  
037600        MOVE WKS-ULTIMA-FECHA-VENC  TO WKS-FECHA-DESDE-MOSTRAR            
037700        MOVE 0                      TO WKS-DIAS-PERIODO                   
037800     ELSE                                                                 
037900        MOVE LS-FROM-DATE           TO WKS-FECHA-DESDE-MOSTRAR            
038000        MOVE LS-FROM-DATE           TO WKS-FD-ANIO WKS-FD-MES             
038100                                        WKS-FD-DIA                        
038200        MOVE LS-DUE-DATE            TO WKS-FH-ANIO WKS-FH-MES             
038300                                        WKS-FH-DIA                        
038400        PERFORM CALCULA-JULIANO-DESDE                                     
038500        PERFORM CALCULA-JULIANO-HASTA                                     
038600        SUBTRACT WKS-JULIANO-DESDE FROM WKS-JULIANO-HASTA                 
038700                                   GIVING WKS-DIAS-PERIODO                
038800     END-IF                                                               
038900     ADD WKS-DIAS-PERIODO TO WKS-PLAZO-DIAS.                              
039000 CALCULA-DIAS-PERIODO-E. EXIT.                                            
039100                                                                          
039200* NUMERO JULIANO (FLIEGEL-VAN FLANDERN) DE LA FECHA DESDE                 
039300 CALCULA-JULIANO-DESDE SECTION.                                           
039400     COMPUTE WKS-JULIANO-DESDE =                                          
039500        WKS-FD-DIA +                                                      
039600        ((153 * (WKS-FD-MES + 12 *                                        
039700           ((14 - WKS-FD-MES) / 12) - 3) + 2) / 5) +                      
039800        (365 * (WKS-FD-ANIO + 4800 -                                      
039900           ((14 - WKS-FD-MES) / 12))) +                                   
040000        ((WKS-FD-ANIO + 4800 - ((14 - WKS-FD-MES) / 12)) / 4) -           
040100        ((WKS-FD-ANIO + 4800 - ((14 - WKS-FD-MES) / 12)) / 100) +         
040200        ((WKS-FD-ANIO + 4800 - ((14 - WKS-FD-MES) / 12)) / 400).          
040300 CALCULA-JULIANO-DESDE-E. EXIT.                                           
040400                                                                          
040500* NUMERO JULIANO DE LA FECHA HASTA                                        
040600 CALCULA-JULIANO-HASTA SECTION.                                           
040700     COMPUTE WKS-JULIANO-HASTA =                                          
040800        WKS-FH-DIA +                                                      
040900        ((153 * (WKS-FH-MES + 12 *                                        
041000           ((14 - WKS-FH-MES) / 12) - 3) + 2) / 5) +                      
041100        (365 * (WKS-FH-ANIO + 4800 -                                      
041200           ((14 - WKS-FH-MES) / 12))) +                                   
041300        ((WKS-FH-ANIO + 4800 - ((14 - WKS-FH-MES) / 12)) / 4) -           
041400        ((WKS-FH-ANIO + 4800 - ((14 - WKS-FH-MES) / 12)) / 100) +         
041500        ((WKS-FH-ANIO + 4800 - ((14 - WKS-FH-MES) / 12)) / 400).          
041600 CALCULA-JULIANO-HASTA-E. EXIT.                                           
041700                                                                          
041800******************************************************************        
041900*      A C U M U L A   L O S   T O T A L E S   D E L   P E R I O *        
042000******************************************************************        
042100 ACUMULA-CUOTA SECTION.                                                   
042200     ADD LS-PRINCIPAL          TO WKS-TOT-PRINCIPAL-ESPER                 
042300     ADD LS-INTEREST           TO WKS-TOT-INTERES                         
042400     ADD LS-FEE-CHARGES        TO WKS-TOT-CARGOS                          
042500     ADD LS-PENALTY-CHARGES    TO WKS-TOT-MORA                            
042600                                                                          
042700     COMPUTE WKS-TOT-INSTALLMENT =                                        
042800             LS-PRINCIPAL + LS-INTEREST                                   
042900     COMPUTE WKS-TOT-COSTO-PERIODO =                                      
043000             LS-INTEREST + LS-FEE-CHARGES + LS-PENALTY-CHARGES            
043100     COMPUTE WKS-TOT-DEBIDO-PERIODO =                                     
043200             LS-PRINCIPAL + WKS-TOT-COSTO-PERIODO                         
043300                                                                          
043400     ADD  WKS-TOT-DEBIDO-PERIODO   TO WKS-TOT-REEMBOLSO-ESPER             
043500     SUBTRACT LS-PRINCIPAL         FROM WKS-SALDO-INSOLUTO.               
043600 ACUMULA-CUOTA-E. EXIT.                                                   
043700                                                                          
043800******************************************************************        
043900*              I M P R I M E   L A   L I N E A   D E   C U O T A *        
044000******************************************************************        
044100 IMPRIME-CUOTA SECTION.                                                   
044200     MOVE LS-INSTALLMENT          TO WKS-LC-CUOTA                         
044300     MOVE WKS-FECHA-DESDE-MOSTRAR TO WKS-LC-DESDE                         
044400     MOVE LS-DUE-DATE              TO WKS-LC-HASTA                        
044500     MOVE LS-PRINCIPAL             TO WKS-LC-PRINCIPAL                    
044600     MOVE LS-INTEREST              TO WKS-LC-INTERES                      
044700     MOVE LS-FEE-CHARGES           TO WKS-LC-CARGOS                       
044800     MOVE LS-PENALTY-CHARGES       TO WKS-LC-MORA                         
044900     MOVE WKS-TOT-INSTALLMENT      TO WKS-LC-CUOTA-TOTAL                  
045000     MOVE WKS-TOT-DEBIDO-PERIODO   TO WKS-LC-TOTAL-DEBIDO                 
045100     MOVE WKS-SALDO-INSOLUTO       TO WKS-LC-SALDO                        
045200     MOVE WKS-LINEA-CUOTA          TO CTLSTP-TEXTO                        
045300     MOVE ' '                      TO CTLSTP-CC                           
045400     WRITE CTLSTP-LINEA.                                                  
045500 IMPRIME-CUOTA-E. EXIT.                                                   
045600                                                                          
045700******************************************************************        
045800*       E M I T E   E L   T R A I L E R   D E L   C U A D R O    *        
045900******************************************************************        
046000 EMITE-TRAILER SECTION.                                                   
046100     MOVE WKS-PLAZO-DIAS            TO WKS-LT-PLAZO                       
046200     MOVE WKS-TOT-PRINCIPAL-DESEM   TO WKS-LT-DESEMBOLSADO                
046300     MOVE WKS-TOT-PRINCIPAL-ESPER   TO WKS-LT-PRINC-ESPER                 
046400     MOVE WKS-TOT-INTERES           TO WKS-LT-INTERES                     
046500     MOVE WKS-TOT-CARGOS            TO WKS-LT-CARGOS                      
046600     MOVE WKS-TOT-MORA              TO WKS-LT-MORA                        
046700     MOVE WKS-TOT-REEMBOLSO-ESPER   TO WKS-LT-REEMBOLSO                   
046800     MOVE WKS-LINEA-TRAILER         TO CTLSTP-TEXTO                       
046900     MOVE ' '                       TO CTLSTP-CC                          
047000     WRITE CTLSTP-LINEA.                                                  
047100 EMITE-TRAILER-E. EXIT.                                                   
047200                                                                          
047300 FILE-STATUS-EXTENDED SECTION.                                            
047400     EVALUATE FS-CICLO                                                    
047500        WHEN 1                                                            
047600            IF FS-CTPRES NOT EQUAL 0                                      
047700               MOVE 'CTPRES'   TO ARCHIVO                                 
047800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
047900                                     LLAVE, FS-CTPRES, FSE-CTPRES         
048000               MOVE  91        TO RETURN-CODE                             
048100               PERFORM CIERRA-ARCHIVOS                                    
048200               STOP RUN                                                   
048300            END-IF                                                        
048400        WHEN 2                                                            
048500            IF FS-CTCUOT NOT EQUAL 0                                      
048600               MOVE 'CTCUOT'   TO ARCHIVO                                 
048700               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
048800                                     LLAVE, FS-CTCUOT, FSE-CTCUOT         
048900               MOVE  91        TO RETURN-CODE                             
049000               PERFORM CIERRA-ARCHIVOS                                    
049100               STOP RUN                                                   
049200            END-IF                                                        
049300        WHEN OTHER                                                        
049400            IF FS-CTLSTP NOT EQUAL 0                                      
049500               MOVE 'CTLSTP'   TO ARCHIVO                                 
049600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,           
049700                                     LLAVE, FS-CTLSTP, FSE-CTLSTP         
049800               MOVE  91        TO RETURN-CODE                             
049900               PERFORM CIERRA-ARCHIVOS                                    
050000               STOP RUN                                                   
050100            END-IF                                                        
050200     END-EVALUATE.                                                        
050300 FILE-STATUS-EXTENDED-E. EXIT.                                            
050400                                                                          
050500 ESTADISTICAS SECTION.                                                    
050600     DISPLAY                                                              
050700     "**********************************************************"         
050800     DISPLAY                                                              
050900     "*     E S T A D I S T I C A S   D E L   P R O C E S O     *"        
051000     DISPLAY                                                              
051100     "**********************************************************"         
051200     DISPLAY "PRESTAMO SOLICITADO      : " WKS-LOAN-ID-PEDIDO             
051300     DISPLAY "VERSION VIGENTE ENCONTRADA: " WKS-VERSION-ACTUAL            
051400     DISPLAY "CUOTAS EMITIDAS EN EL CUADRE : "                            
051500              WKS-CUOTAS-EMITIDAS                                         
051600     DISPLAY                                                              
051700     "**********************************************************".        
051800 ESTADISTICAS-E. EXIT.                                                    
051900                                                                          
052000 CIERRA-ARCHIVOS SECTION.                                                 
052100     CLOSE CTPRES, CTCUOT, CTLSTP.                                        
052200 CIERRA-ARCHIVOS-E. EXIT.                                                 
