000100******************************************************************        
000200*  CTCUOT  -  CUOTA DE CUADRE DE PAGOS ARCHIVADA (SCHEDULE       *        
000300*              INSTALLMENT) - LEIDA EN ORDEN PRESTAMO/VERSION/   *        
000400*              CUOTA - LONGITUD DE REGISTRO 89                  *         
000500*  USADO POR : CTPAR002                                          *        
000600******************************************************************        
000700 01  REG-CTCUOT.                                                          
000800     02  LS-LOAN-ID                PIC 9(09).                             
000900     02  LS-VERSION                PIC 9(04).                             
001000     02  LS-INSTALLMENT            PIC 9(04).                             
001100     02  LS-FROM-DATE              PIC 9(08).                             
001200     02  LS-FROM-DATE-R REDEFINES LS-FROM-DATE.                           
001300         04  LS-FROM-DATE-ANIO     PIC 9(04).                             
001400         04  LS-FROM-DATE-MES      PIC 9(02).                             
001500         04  LS-FROM-DATE-DIA      PIC 9(02).                             
001600     02  LS-DUE-DATE               PIC 9(08).                             
001700     02  LS-DUE-DATE-R REDEFINES LS-DUE-DATE.                             
001800         04  LS-DUE-DATE-ANIO      PIC 9(04).                             
001900         04  LS-DUE-DATE-MES       PIC 9(02).                             
002000         04  LS-DUE-DATE-DIA       PIC 9(02).                             
002100     02  LS-PRINCIPAL              PIC S9(11)V99.                         
002200     02  LS-INTEREST               PIC S9(11)V99.                         
002300     02  LS-FEE-CHARGES            PIC S9(11)V99.                         
002400     02  LS-PENALTY-CHARGES        PIC S9(11)V99.                         
002500     02  FILLER                    PIC X(04).                             
