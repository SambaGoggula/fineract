000100******************************************************************        
000200*  CTLSTP  -  LINEA GENERICA DE IMPRESION DE LISTADOS DE LA     *         
000300*              CARTERA - COMPARTIDA POR LOS PROGRAMAS DE REPORTE*         
000400*  USADO POR : CTPAR002, CTPGL003, CTPAL004                     *         
000500******************************************************************        
000600 01  CTLSTP-LINEA.                                                        
000700     02  CTLSTP-CC                PIC X(01).                              
000800     02  CTLSTP-TEXTO             PIC X(132).                             
000900     02  FILLER                   PIC X(01).                              
