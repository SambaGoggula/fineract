000100******************************************************************        
000200*  CTHITR  -  HISTORICO DE TRASLADOS EJECUTADOS POR INSTRUCCION  *        
000300*              PERMANENTE (TRANSFER HISTORY) - REGISTRO 103     *         
000400*  USADO POR : CTPEJ001                                          *        
000500******************************************************************        
000600 01  REG-CTHITR.                                                          
000700     02  TH-INSTRUCTION-ID         PIC 9(09).                             
000800     02  TH-STATUS                 PIC X(07).                             
000900         88  TH-STATUS-EXITOSA                 VALUE 'success'.           
001000         88  TH-STATUS-FALLIDA                 VALUE 'failed '.           
001100     02  TH-AMOUNT                 PIC S9(11)V99.                         
001200     02  TH-EXEC-DATE              PIC 9(08).                             
001300     02  TH-EXEC-DATE-R REDEFINES TH-EXEC-DATE.                           
001400         04  TH-EXEC-DATE-ANIO     PIC 9(04).                             
001500         04  TH-EXEC-DATE-MES      PIC 9(02).                             
001600         04  TH-EXEC-DATE-DIA      PIC 9(02).                             
001700     02  TH-ERROR-LOG              PIC X(60).                             
001800     02  FILLER                    PIC X(06).                             
